000100******************************************************************
000200* COPY        : CTASOL                                           *
000300* APLICACION  : CUENTAS / BANCA MINORISTA                        *
000400* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (PEDR)                *
000500* DESCRIPCION : LAYOUT DE SOLICITUDES DE APERTURA (ARCHIVO       *
000600*             : CTASOL). UN REGISTRO POR SOLICITANTE.            *
000700******************************************************************
000800* FECHA     PROGRAMADOR  PETICION   DESCRIPCION DEL CAMBIO      C
000900* --------  -----------  ---------  ----------------------------C
001000* 14/03/1989 PEDR        RQ-0118    VERSION INICIAL DEL LAYOUT. C
001100* 19/07/1994 JLRM        RQ-0311    SE AMPLIA SOL-DIRECCION A   C
001200*                                   100 POSICIONES, IGUAL QUE   C
001300*                                   CTA-DIRECCION EN CTAMAE.    C
001400******************************************************************
001500 01  REG-CTASOL.
001600     05  SOL-NOMBRE-CLIENTE          PIC X(50).
001700     05  SOL-NUMERO-TELEFONO         PIC X(10).
001800     05  SOL-CORREO-ELECTRONICO      PIC X(50).
001900     05  SOL-DIRECCION               PIC X(100).
002000     05  SOL-TIPO-CUENTA             PIC X(02).
002100     05  SOL-DEPOSITO-INICIAL        PIC 9(09)V99.
002200     05  SOL-PIN                     PIC X(04).
002300     05  FILLER                      PIC X(13).
