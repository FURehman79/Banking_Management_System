000100******************************************************************
000200* FECHA       : 14/03/1989                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (PEDR)                *
000400* APLICACION  : CUENTAS / BANCA MINORISTA                        *
000500* PROGRAMA    : CTAB1C02                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : MOTOR DE APLICACION DE MOVIMIENTOS. CARGA EL     *
000800*             : MAESTRO DE CUENTAS (CTAMAE) EN TABLA, LEE EL     *
000900*             : ARCHIVO DE PETICIONES (CTAPET) Y APLICA CADA UNA:*
001000*             : AUTENTICACION, CAMBIO DE PIN, DEPOSITO, RETIRO Y *
001100*             : TRASLADO ENTRE CUENTAS, GRABANDO CADA MOVIMIENTO *
001200*             : EN EL DIARIO (CTAMOV) Y REGRABANDO EL MAESTRO    *
001300*             : ACTUALIZADO AL FINALIZAR.                        *
001400* ARCHIVOS    : CTAMAEE=E, CTAPET=E, CTAMAES=S, CTAMOV=A, CTACTL=SC
001500* ACCION (ES) : D=DEPOSITO, W=RETIRO, T=TRASLADO, P=CAMBIO PIN,  C
001600*               A=AUTENTICACION                                  *
001700* PROGRAMA(S) : NO APLICA                                        *
001800* BPM/RATIONAL: 118423                                           *
001900* NOMBRE      : MOTOR BATCH DE APLICACION DE MOVIMIENTOS         *
002000******************************************************************
002100 IDENTIFICATION              DIVISION.
002200*-----------------------------------------------------------------
002300 PROGRAM-ID.                 CTAB1C02.
002400 AUTHOR.                     ERICK DANIEL RAMIREZ DIVAS.
002500 INSTALLATION.               BANCA MINORISTA - DEPTO DESARROLLO.
002600 DATE-WRITTEN.               21/04/1989.
002700 DATE-COMPILED.
002800 SECURITY.                   USO INTERNO - DEPARTAMENTO DE
002900                             SISTEMAS UNICAMENTE.
003000******************************************************************
003100*             B I T A C O R A   D E   C A M B I O S              *
003200*-----------------------------------------------------------------
003300* FECHA     PROGRAMADOR  PETICION   DESCRIPCION DEL CAMBIO      C
003400* --------  -----------  ---------  ----------------------------C
003500* 21/04/1989 PEDR        RQ-0119    VERSION INICIAL: SOLO APLICAC
003600*                                   DEPOSITOS Y RETIROS.         C
003700* 02/11/1991 PEDR        RQ-0204    SE AGREGA EL TRASLADO ENTRE  C
003800*                                   CUENTAS (TI/TO EN EL DIARIO).C
003900* 11/05/1992 PEDR        RQ-0231    SE AGREGA AUTENTICACION Y    C
004000*                                   CAMBIO DE PIN POR BATCH.     C
004100* 05/06/1996 PEDR        RQ-0388    SE AGREGA LA REGLA DE SALDO  C
004200*                                   MINIMO DESPUES DE UN RETIRO  C
004300*                                   (NO PUEDE QUEDAR BAJO Q100). C
004400* 23/02/1999 PEDR        RQ-Y2K-04  REVISION Y2K: FECHAS DE 8    C
004500*                                   POSICIONES YA VENIAN EN      C
004600*                                   FORMATO CCYYMMDD, SIN CAMBIO.C
004700* 08/09/2003 JLRM        RQ-0457    SE AGREGA EL ARCHIVO CTACTL  C
004800*                                   CON TOTALES DE CONTROL AL    C
004900*                                   FINAL DE LA CORRIDA.         C
005000* 14/02/2008 PEDR        RQ-0533    SE CAMBIA LA CARGA DEL       C
005100*                                   MAESTRO A TABLA EN MEMORIA   C
005200*                                   PARA PODER LOCALIZAR LA      C
005300*                                   CUENTA SIN RELEER EL ARCHIVO.C
005400* 19/09/2014 DDRD        RQ-0618    SE AGREGA VALIDACION DE QUE  C
005500*                                   LA CUENTA DESTINO DEL        C
005600*                                   TRASLADO EXISTA Y ESTE       C
005700*                                   ACTIVA.                      C
005800******************************************************************
005900 ENVIRONMENT                 DIVISION.
006000*-----------------------------------------------------------------
006100 CONFIGURATION               SECTION.
006200 SOURCE-COMPUTER.            IBM-3090.
006300 OBJECT-COMPUTER.            IBM-3090.
006400*    CURRENCY SIGN "Q" PARA QUE TODA IMAGEN DE EDICION NUMERICA
006500*    (WKS-MASCARA-MONTO, WKS-MASCARA-TOTAL) MUESTRE EL SIMBOLO
006600*    MONETARIO LOCAL.
006700 SPECIAL-NAMES.
006800     CURRENCY SIGN IS "Q" WITH PICTURE SYMBOL "Q"
006900     C01 IS TOP-OF-FORM.
007000*-----------------------------------------------------------------
007100*    ARCHIVOS DEL MOTOR DE MOVIMIENTOS: EL MAESTRO VIGENTE QUE SE
007200*    LEE Y SE VUELVE A GRABAR ACTUALIZADO, EL ARCHIVO DE PETICIONES
007300*    QUE TRAE LAS OPERACIONES DEL DIA, EL DIARIO DONDE SE APPENDEA
007400*    CADA MOVIMIENTO APLICADO, Y EL REPORTE DE CONTROL.
007500 INPUT-OUTPUT                SECTION.
007600 FILE-CONTROL.
007700*    MAESTRO DE CUENTAS VIGENTE (SOLO LECTURA, SE CARGA EN TABLA).
007800     SELECT  CTAMAE-ENTRADA
007900             ASSIGN TO CTAMAEE
008000             ORGANIZATION IS SEQUENTIAL
008100             FILE STATUS IS FS-CTAMAEE.
008200
008300*    MAESTRO DE SALIDA, REGRABADO COMPLETO AL FINAL DEL CORRIDO
008400*    DESDE LA TABLA EN MEMORIA (SECCION 400).
008500     SELECT  CTAMAE-SALIDA
008600             ASSIGN TO CTAMAES
008700             ORGANIZATION IS SEQUENTIAL
008800             FILE STATUS IS FS-CTAMAES.
008900
009000*    PETICIONES DE MOVIMIENTO DEL DIA.
009100     SELECT  CTAPET-ENTRADA
009200             ASSIGN TO CTAPET
009300             ORGANIZATION IS SEQUENTIAL
009400             FILE STATUS IS FS-CTAPET.
009500
009600*    DIARIO DE MOVIMIENTOS. SE ABRE EN EXTEND PORQUE YA TRAE LOS
009700*    DEPOSITOS INICIALES QUE GRABO CTAB1C01 EN EL MISMO DIA.
009800     SELECT  CTAMOV-DIARIO
009900             ASSIGN TO CTAMOV
010000             ORGANIZATION IS SEQUENTIAL
010100             FILE STATUS IS FS-CTAMOV.
010200
010300*    REPORTE DE CONTROL DEL CORRIDO.
010400     SELECT  CTACTL-REPORTE
010500             ASSIGN TO CTACTL
010600             ORGANIZATION IS LINE SEQUENTIAL
010700             FILE STATUS IS FS-CTACTL.
010800******************************************************************
010900 DATA                        DIVISION.
011000*-----------------------------------------------------------------
011100 FILE                        SECTION.
011200*    MAESTRO DE CUENTAS VIGENTE AL INICIO DEL CORRIDO.
011300 FD  CTAMAE-ENTRADA
011400     RECORD CONTAINS 260 CHARACTERS
011500     LABEL RECORD IS STANDARD.
011600     COPY CTAMAE.
011700
011800*    MAESTRO DE SALIDA, LAYOUT IDENTICO AL DE ENTRADA (SE RENOMBRA
011900*    EL 01 PARA PODER TENER AMBOS ARCHIVOS ABIERTOS A LA VEZ).
012000 FD  CTAMAE-SALIDA
012100     RECORD CONTAINS 260 CHARACTERS
012200     LABEL RECORD IS STANDARD.
012300     COPY CTAMAE REPLACING REG-CTAMAE BY REG-CTAMAE-SALIDA.
012400
012500*    PETICION DE MOVIMIENTO: UN REGISTRO POR OPERACION A APLICAR.
012600 FD  CTAPET-ENTRADA
012700     RECORD CONTAINS 111 CHARACTERS
012800     LABEL RECORD IS STANDARD.
012900     COPY CTAPET.
013000
013100*    DIARIO DE MOVIMIENTOS, COMPARTIDO CON CTAB1C01 Y CTAB1C03.
013200 FD  CTAMOV-DIARIO
013300     RECORD CONTAINS 170 CHARACTERS
013400     LABEL RECORD IS STANDARD.
013500     COPY CTAMOV.
013600
013700*    REPORTE DE CONTROL DEL CORRIDO.
013800 FD  CTACTL-REPORTE
013900     RECORD CONTAINS 132 CHARACTERS.
014000 01  LINEA-CONTROL                   PIC X(132).
014100*-----------------------------------------------------------------
014200 WORKING-STORAGE             SECTION.
014300*-----------------------------------------------------------------
014400*    AREA DE TRABAJO PARA EL CALCULO DE SALDO DE UN DEPOSITO,
014500*    RETIRO O TRASLADO. SE DEJAN A NIVEL 77 POR SER ESCALARES DE
014600*    PASO, SIN RELACION DE GRUPO CON NINGUN OTRO DATO DEL
014700*    PROGRAMA - SE LLENAN Y SE CONSUMEN DENTRO DE LA MISMA
014800*    SECCION QUE LOS CALCULA (360/370/375/377).
014900*-----------------------------------------------------------------
015000 77  WKS-SALDO-NUEVO                 PIC S9(9)V99 VALUE ZERO.
015100 77  WKS-SALDO-DESPUES-RETIRO        PIC S9(9)V99 VALUE ZERO.
015200*-----------------------------------------------------------------
015300*    SWITCHES DE FIN DE ARCHIVO Y CONTADORES DE CONTROL QUE SE
015400*    IMPRIMEN AL FINAL DEL CORRIDO EN LA SECCION 500.
015500*-----------------------------------------------------------------
015600 01  SWITCHES-Y-CONTADORES.
015700     05  FS-CTAMAEE                  PIC X(02) VALUE ZEROS.
015800     05  FS-CTAMAES                  PIC X(02) VALUE ZEROS.
015900     05  FS-CTAPET                   PIC X(02) VALUE ZEROS.
016000     05  FS-CTAMOV                   PIC X(02) VALUE ZEROS.
016100     05  FS-CTACTL                   PIC X(02) VALUE ZEROS.
016200     05  WKS-FIN-CTAMAEE             PIC X(01) VALUE "N".
016300         88  FIN-CTAMAEE                       VALUE "Y".
016400     05  WKS-FIN-CTAPET              PIC X(01) VALUE "N".
016500         88  FIN-CTAPET                        VALUE "Y".
016600*    CONTADORES DE CONTROL, TODOS COMP PARA QUE LA SUMA SEA
016700*    RAPIDA; SE IMPRIMEN AL FINAL DEL CORRIDO EN LA SECCION 500.
016800     05  WKS-PETICIONES-LEIDAS       PIC 9(07) COMP VALUE ZERO.
016900     05  WKS-PETICIONES-ACEPTADAS    PIC 9(07) COMP VALUE ZERO.
017000     05  WKS-PETICIONES-RECHAZADAS   PIC 9(07) COMP VALUE ZERO.
017100     05  WKS-CUENTAS-CARGADAS        PIC 9(07) COMP VALUE ZERO.
017200     05  WKS-LINEAS-CONTROL          PIC 9(07) COMP VALUE ZERO.
017300*        SE ENCIENDE EN CUANTO CUALQUIER VALIDACION DE LA SECCION
017400*        310/330 DETECTA UN MOTIVO PARA NO APLICAR LA PETICION.
017500     05  WKS-PETICION-RECHAZADA      PIC X(01) VALUE "N".
017600         88  PETICION-ES-RECHAZADA             VALUE "Y".
017700     05  WKS-MOTIVO-RECHAZO          PIC X(60) VALUE SPACES.
017800*        CONSECUTIVO USADO PARA ARMAR EL NUMERO DE TRANSACCION
017900*        DE CADA MOVIMIENTO GRABADO ("TXN" + ESTE NUMERO).
018000     05  WKS-NUMERO-SECUENCIA        PIC 9(07) COMP VALUE ZERO.
018100     05  FILLER                      PIC X(10).
018200*-----------------------------------------------------------------
018300*         TABLA EN MEMORIA DEL MAESTRO DE CUENTAS (RQ-0533): SE
018400*         CARGA UNA SOLA VEZ AL INICIO (SECCION 200) Y SE REGRABA
018500*         COMPLETA AL FINAL (SECCION 400), PARA NO TENER QUE
018600*         RELEER EL ARCHIVO CADA VEZ QUE SE BUSCA UNA CUENTA.
018700*-----------------------------------------------------------------
018800 01  TABLA-CUENTAS.
018900     05  TAB-CUENTA OCCURS 5000 TIMES
019000                    INDEXED BY IX-CUENTA IX-BUSCA IX-REGRABA.
019100         10  TAB-NUMERO              PIC X(16).
019200         10  TAB-NOMBRE-CLIENTE      PIC X(50).
019300         10  TAB-TELEFONO            PIC X(10).
019400         10  TAB-CORREO              PIC X(50).
019500         10  TAB-DIRECCION           PIC X(100).
019600         10  TAB-TIPO-CUENTA         PIC X(02).
019700         10  TAB-SALDO               PIC S9(9)V99.
019800         10  TAB-FECHA-APERTURA      PIC 9(08).
019900         10  TAB-PIN                 PIC X(04).
020000         10  TAB-ESTADO              PIC X(01).
020100         10  FILLER                  PIC X(05).
020200 01  WKS-TOTAL-CUENTAS               PIC 9(05) COMP VALUE ZERO.
020300 01  WKS-INDICE-LOCALIZADO           PIC 9(05) COMP VALUE ZERO.
020400 01  WKS-INDICE-CONTRARIA            PIC 9(05) COMP VALUE ZERO.
020500*-----------------------------------------------------------------
020600*         FECHA Y HORA DEL SISTEMA
020700*-----------------------------------------------------------------
020800 01  WKS-FECHA-SISTEMA               PIC 9(08) VALUE ZERO.
020900 01  WKS-FECHA-SISTEMA-R REDEFINES WKS-FECHA-SISTEMA.
021000     05  WKS-ANIO-SISTEMA            PIC 9(04).
021100     05  WKS-MES-SISTEMA             PIC 9(02).
021200     05  WKS-DIA-SISTEMA             PIC 9(02).
021300*-----------------------------------------------------------------
021400*         MASCARA DE EDICION PARA IMPRIMIR UN SOLO MOVIMIENTO
021500*-----------------------------------------------------------------
021600 01  WKS-MASCARA-MONTO               PIC Z,ZZZ,ZZZ,ZZ9.99.
021700*-----------------------------------------------------------------
021800*         TOTALES MONETARIOS DE CONTROL (ACUMULADORES S9(11)V99)
021900*-----------------------------------------------------------------
022000 01  WKS-TOTAL-DEPOSITADO            PIC S9(11)V99
022100                                     VALUE ZERO.
022200 01  WKS-TOTAL-RETIRADO              PIC S9(11)V99
022300                                     VALUE ZERO.
022400 01  WKS-MASCARA-TOTAL               PIC Z,ZZZ,ZZZ,ZZ9.99-.
022500*-----------------------------------------------------------------
022600*         COPIAS DEL NUMERO DE CUENTA ORIGEN Y DESTINO PARA
022700*         PODER CITAR EL CONSECUTIVO EN LOS MENSAJES DE RECHAZO
022800*         DEL TRASLADO (CTA-NUMERO ES "ACC" + 13 DIGITOS).
022900*-----------------------------------------------------------------
023000 01  WKS-CTA-ORIGEN-COPIA            PIC X(16) VALUE SPACES.
023100 01  WKS-CTA-ORIGEN-COPIA-R REDEFINES WKS-CTA-ORIGEN-COPIA.
023200     05  WKS-CTA-ORIGEN-PREFIJO     PIC X(03).
023300     05  WKS-CTA-ORIGEN-SUFIJO      PIC 9(13).
023400 01  WKS-CTA-DESTINO-COPIA           PIC X(16) VALUE SPACES.
023500 01  WKS-CTA-DESTINO-COPIA-R REDEFINES WKS-CTA-DESTINO-COPIA.
023600     05  WKS-CTA-DESTINO-PREFIJO    PIC X(03).
023700     05  WKS-CTA-DESTINO-SUFIJO     PIC 9(13).
023800*-----------------------------------------------------------------
023900*    DESCRIPCION ARMADA PARA LAS DOS PATAS DE UN TRASLADO (SE
024000*    LE AGREGA "- TRANSFER TO/FROM ..." A LA DESCRIPCION QUE
024100*    TRAE LA PETICION).
024200*-----------------------------------------------------------------
024300 01  WKS-DESCRIPCION-SALIDA          PIC X(60) VALUE SPACES.
024400*-----------------------------------------------------------------
024500*    SWITCH GENERICO, NO SE USA ACTUALMENTE EN ESTE PROGRAMA PERO
024600*    SE DEJA DECLARADO PARA MANTENER LA MISMA AREA DE TRABAJO
024700*    COMUN A LOS TRES PROGRAMAS DE LA SUITE DE CUENTAS.
024800*-----------------------------------------------------------------
024900 01  WKS-CAMPO-VALIDO                PIC X(01) VALUE "N".
025000     88  CAMPO-ES-VALIDO                       VALUE "Y".
025100*-----------------------------------------------------------------
025200 PROCEDURE                   DIVISION.
025300*-----------------------------------------------------------------
025400*    PARRAFO PRINCIPAL: ABRE ARCHIVOS, CARGA EL MAESTRO EN TABLA,
025500*    PROCESA PETICION POR PETICION HASTA FIN DE ARCHIVO, REGRABA
025600*    EL MAESTRO ACTUALIZADO, IMPRIME ESTADISTICAS Y CIERRA.
025700*-----------------------------------------------------------------
025800 000-PRINCIPAL SECTION.
025900*    PASO 1: ABRE LOS CINCO ARCHIVOS DEL CORRIDO.
026000     PERFORM 100-ABRE-ARCHIVOS       THRU 100-ABRE-ARCHIVOS-E.
026100*    PASO 2: SUBE TODO EL MAESTRO VIGENTE A TABLA-CUENTAS.
026200     PERFORM 200-CARGA-MAESTRO-EN-TABLA
026300                             THRU 200-CARGA-MAESTRO-EN-TABLA-E.
026400*    PASO 3: PROCESA CADA PETICION DEL DIA CONTRA LA TABLA.
026500     PERFORM 300-LEE-PETICION        THRU 300-LEE-PETICION-E.
026600     PERFORM 310-PROCESA-UNA-PETICION
026700                             THRU 310-PROCESA-UNA-PETICION-E
026800                             UNTIL FIN-CTAPET.
026900*    PASO 4: REGRABA EL MAESTRO ACTUALIZADO DESDE LA TABLA.
027000     PERFORM 400-REGRABA-MAESTRO     THRU 400-REGRABA-MAESTRO-E.
027100*    PASO 5: IMPRIME TOTALES DE CONTROL Y CIERRA ARCHIVOS.
027200     PERFORM 500-ESTADISTICAS-FINALES
027300                             THRU 500-ESTADISTICAS-FINALES-E.
027400     PERFORM 900-CIERRA-ARCHIVOS     THRU 900-CIERRA-ARCHIVOS-E.
027500     STOP RUN.
027600 000-PRINCIPAL-E. EXIT.
027700*-----------------------------------------------------------------
027800*    ABRE LOS CINCO ARCHIVOS DEL CORRIDO. EL DIARIO SE ABRE EN
027900*    EXTEND PORQUE YA TRAE LOS DEPOSITOS INICIALES GRABADOS POR
028000*    CTAB1C01 EN EL MISMO CORRIDO DIARIO. CUALQUIER OPEN FALLIDO
028100*    ABORTA CON RETURN-CODE 91.
028200*-----------------------------------------------------------------
028300 100-ABRE-ARCHIVOS SECTION.
028400     OPEN INPUT   CTAMAE-ENTRADA
028500          OUTPUT  CTAMAE-SALIDA
028600          INPUT   CTAPET-ENTRADA
028700          EXTEND  CTAMOV-DIARIO
028800          OUTPUT  CTACTL-REPORTE.
028900     IF FS-CTAMAEE NOT = "00" OR FS-CTAMAES NOT = "00"
029000                      OR FS-CTAPET  NOT = "00"
029100                      OR FS-CTAMOV  NOT = "00"
029200                      OR FS-CTACTL  NOT = "00"
029300        DISPLAY "CTAB1C02 - ERROR AL ABRIR ARCHIVOS" UPON CONSOLE
029400        DISPLAY "  FS-CTAMAEE = " FS-CTAMAEE UPON CONSOLE
029500        DISPLAY "  FS-CTAMAES = " FS-CTAMAES UPON CONSOLE
029600        DISPLAY "  FS-CTAPET  = " FS-CTAPET  UPON CONSOLE
029700        DISPLAY "  FS-CTAMOV  = " FS-CTAMOV  UPON CONSOLE
029800        DISPLAY "  FS-CTACTL  = " FS-CTACTL  UPON CONSOLE
029900        MOVE 91 TO RETURN-CODE
030000        STOP RUN
030100     END-IF.
030200     ACCEPT WKS-FECHA-SISTEMA FROM DATE YYYYMMDD.
030300 100-ABRE-ARCHIVOS-E. EXIT.
030400*-----------------------------------------------------------------
030500*    SECCION 200 - CARGA EL MAESTRO COMPLETO EN TABLA-CUENTAS
030600*    PARA PODER LOCALIZAR UNA CUENTA SIN RELEER EL ARCHIVO.
030700*-----------------------------------------------------------------
030800 200-CARGA-MAESTRO-EN-TABLA SECTION.
030900     PERFORM 210-LEE-CTAMAE-ENTRADA THRU 210-LEE-CTAMAE-ENTRADA-E.
031000     PERFORM 220-CARGA-UN-REGISTRO THRU 220-CARGA-UN-REGISTRO-E
031100                             UNTIL FIN-CTAMAEE.
031200 200-CARGA-MAESTRO-EN-TABLA-E. EXIT.
031300*-----------------------------------------------------------------
031400*    LECTURA DEL MAESTRO VIGENTE, UN REGISTRO A LA VEZ.
031500*-----------------------------------------------------------------
031600 210-LEE-CTAMAE-ENTRADA SECTION.
031700     READ CTAMAE-ENTRADA
031800          AT END SET FIN-CTAMAEE TO TRUE
031900     END-READ.
032000 210-LEE-CTAMAE-ENTRADA-E. EXIT.
032100*-----------------------------------------------------------------
032200*    COPIA CADA CAMPO DEL REGISTRO LEIDO A SU RENGLON DE LA TABLA
032300*    (NO SE HACE UN MOVE CORRESPONDING PORQUE ESTE TALLER NUNCA LO
032400*    HA USADO - SE PREFIERE DEJAR CADA CAMPO EXPLICITO PARA QUE
032500*    EL MANTENIMIENTO VEA DE UNA VEZ TODO EL LAYOUT INVOLUCRADO).
032600*-----------------------------------------------------------------
032700 220-CARGA-UN-REGISTRO SECTION.
032800*    WKS-TOTAL-CUENTAS LLEVA CUANTOS RENGLONES DE LA TABLA ESTAN
032900*    OCUPADOS; SE USA TAMBIEN COMO LIMITE SUPERIOR EN TODAS LAS
033000*    BUSQUEDAS SECUENCIALES (320/376) Y EN LA REGRABACION (400).
033100     ADD 1 TO WKS-CUENTAS-CARGADAS
033200     ADD 1 TO WKS-TOTAL-CUENTAS
033300     SET IX-CUENTA TO WKS-TOTAL-CUENTAS
033400*    SE COPIA CAMPO POR CAMPO, SIN MOVE CORRESPONDING.
033500     MOVE CTA-NUMERO             TO TAB-NUMERO (IX-CUENTA)
033600     MOVE CTA-NOMBRE-CLIENTE     TO TAB-NOMBRE-CLIENTE (IX-CUENTA)
033700     MOVE CTA-NUMERO-TELEFONO    TO TAB-TELEFONO (IX-CUENTA)
033800     MOVE CTA-CORREO-ELECTRONICO TO TAB-CORREO (IX-CUENTA)
033900     MOVE CTA-DIRECCION          TO TAB-DIRECCION (IX-CUENTA)
034000     MOVE CTA-TIPO-CUENTA        TO TAB-TIPO-CUENTA (IX-CUENTA)
034100     MOVE CTA-SALDO-ACTUAL       TO TAB-SALDO (IX-CUENTA)
034200     MOVE CTA-FECHA-APERTURA     TO TAB-FECHA-APERTURA (IX-CUENTA)
034300     MOVE CTA-PIN                TO TAB-PIN (IX-CUENTA)
034400     MOVE CTA-ESTADO-CUENTA      TO TAB-ESTADO (IX-CUENTA)
034500     PERFORM 210-LEE-CTAMAE-ENTRADA THRU 210-LEE-CTAMAE-ENTRADA-E.
034600 220-CARGA-UN-REGISTRO-E. EXIT.
034700*-----------------------------------------------------------------
034800*    SECCION 300 - PROCESA CADA PETICION DEL ARCHIVO CTAPET
034900*-----------------------------------------------------------------
035000 300-LEE-PETICION SECTION.
035100     READ CTAPET-ENTRADA
035200          AT END SET FIN-CTAPET TO TRUE
035300     END-READ.
035400 300-LEE-PETICION-E. EXIT.
035500*-----------------------------------------------------------------
035600*    PARA CADA PETICION: LOCALIZA LA CUENTA ORIGEN, RECHAZA DE
035700*    UNA VEZ SI NO EXISTE O NO ESTA ACTIVA, Y SOLO SI PASA ESOS
035800*    DOS FILTROS DESPACHA A LA VALIDACION PROPIA DE LA ACCION
035900*    SOLICITADA (SECCION 330).
036000*-----------------------------------------------------------------
036100 310-PROCESA-UNA-PETICION SECTION.
036200*    WKS-NUMERO-SECUENCIA ES EL CONSECUTIVO DE TRANSACCION; SE
036300*    AVANZA UNA VEZ POR PETICION LEIDA, SE HAYA ACEPTADO O NO,
036400*    PARA QUE EL NUMERO DE TRANSACCION NUNCA SE REPITA.
036500     ADD 1 TO WKS-PETICIONES-LEIDAS
036600     ADD 1 TO WKS-NUMERO-SECUENCIA
036700     MOVE "N" TO WKS-PETICION-RECHAZADA
036800     MOVE SPACES TO WKS-MOTIVO-RECHAZO
036900     MOVE ZERO TO WKS-INDICE-LOCALIZADO
037000*    PRIMER FILTRO, COMUN A TODAS LAS ACCIONES: LA CUENTA ORIGEN
037100*    DEBE EXISTIR Y ESTAR ACTIVA ANTES DE MIRAR SIQUIERA QUE
037200*    ACCION SE PIDIO.
037300     PERFORM 320-LOCALIZA-CUENTA THRU 320-LOCALIZA-CUENTA-E
037400     IF WKS-INDICE-LOCALIZADO = ZERO
037500        SET PETICION-ES-RECHAZADA TO TRUE
037600        MOVE "CUENTA NO EXISTE" TO WKS-MOTIVO-RECHAZO
037700     ELSE
037800        IF TAB-ESTADO (WKS-INDICE-LOCALIZADO) NOT = "Y"
037900           SET PETICION-ES-RECHAZADA TO TRUE
038000           MOVE "CUENTA NO ESTA ACTIVA" TO WKS-MOTIVO-RECHAZO
038100        ELSE
038200*          SOLO SI PASO LOS DOS FILTROS SE DESPACHA LA ACCION.
038300           PERFORM 330-VALIDA-Y-APLICA THRU 330-VALIDA-Y-APLICA-E
038400        END-IF
038500     END-IF
038600     IF PETICION-ES-RECHAZADA
038700        PERFORM 380-RECHAZA-PETICION THRU 380-RECHAZA-PETICION-E
038800     END-IF
038900     PERFORM 300-LEE-PETICION THRU 300-LEE-PETICION-E.
039000 310-PROCESA-UNA-PETICION-E. EXIT.
039100*-----------------------------------------------------------------
039200*    BUSQUEDA SECUENCIAL DE LA CUENTA ORIGEN EN LA TABLA EN
039300*    MEMORIA. NO SE USA SEARCH (BUSQUEDA BINARIA) PORQUE LA TABLA
039400*    NO QUEDA ORDENADA POR NUMERO DE CUENTA AL CARGARSE.
039500*-----------------------------------------------------------------
039600 320-LOCALIZA-CUENTA SECTION.
039700*    SE REINICIA EL INDICE EN CERO ANTES DE BUSCAR; SI LA CUENTA
039800*    NO APARECE EN LA TABLA, WKS-INDICE-LOCALIZADO SE QUEDA EN
039900*    CERO Y LA SECCION 310 LO INTERPRETA COMO "CUENTA NO EXISTE".
040000     MOVE ZERO TO WKS-INDICE-LOCALIZADO
040100     SET IX-BUSCA TO 1
040200     PERFORM 321-COMPARA-UNA-CUENTA THRU 321-COMPARA-UNA-CUENTA-E
040300          UNTIL IX-BUSCA > WKS-TOTAL-CUENTAS
040400                OR WKS-INDICE-LOCALIZADO NOT = ZERO.
040500 320-LOCALIZA-CUENTA-E. EXIT.
040600*-----------------------------------------------------------------
040700 321-COMPARA-UNA-CUENTA SECTION.
040800*    COMPARA UN SOLO RENGLON DE LA TABLA CONTRA LA CUENTA ORIGEN
040900*    PEDIDA; EL CICLO SE DETIENE EN 320 EN CUANTO SE ENCUENTRA.
041000     IF TAB-NUMERO (IX-BUSCA) = PET-CTA-NUMERO
041100        SET WKS-INDICE-LOCALIZADO TO IX-BUSCA
041200     END-IF
041300     SET IX-BUSCA UP BY 1.
041400 321-COMPARA-UNA-CUENTA-E. EXIT.
041500*-----------------------------------------------------------------
041600*    DESPACHA LA PETICION SEGUN PET-ACCION-SOLICITADA. LAS CINCO
041700*    CONDICIONES 88 (PET-ES-AUTENTICACION, ETC.) VIENEN DEFINIDAS
041800*    EN EL COPYBOOK CTAPET SOBRE EL CAMPO PET-ACCION-SOLICITADA.
041900*-----------------------------------------------------------------
042000 330-VALIDA-Y-APLICA SECTION.
042100*    DESPACHADOR UNICO DE LAS CINCO ACCIONES QUE ESTE PROGRAMA
042200*    SABE APLICAR. CUALQUIER CODIGO DE ACCION QUE NO CALCE EN
042300*    NINGUNA DE LAS CONDICIONES 88 DEL COPYBOOK CTAPET CAE EN
042400*    WHEN OTHER Y SE RECHAZA.
042500     EVALUATE TRUE
042600        WHEN PET-ES-AUTENTICACION
042700            PERFORM 340-APLICA-AUTENTICACION
042800                             THRU 340-APLICA-AUTENTICACION-E
042900        WHEN PET-ES-CAMBIO-PIN
043000            PERFORM 350-APLICA-CAMBIO-PIN
043100                             THRU 350-APLICA-CAMBIO-PIN-E
043200        WHEN PET-ES-DEPOSITO
043300            PERFORM 360-APLICA-DEPOSITO THRU 360-APLICA-DEPOSITO-E
043400        WHEN PET-ES-RETIRO
043500            PERFORM 370-APLICA-RETIRO THRU 370-APLICA-RETIRO-E
043600        WHEN PET-ES-TRANSFERENCIA
043700            PERFORM 375-APLICA-TRANSFERENCIA
043800                             THRU 375-APLICA-TRANSFERENCIA-E
043900        WHEN OTHER
044000            SET PETICION-ES-RECHAZADA TO TRUE
044100            MOVE "ACCION SOLICITADA NO RECONOCIDA"
044200                                     TO WKS-MOTIVO-RECHAZO
044300     END-EVALUATE.
044400 330-VALIDA-Y-APLICA-E. EXIT.
044500*-----------------------------------------------------------------
044600*    AUTHENTICATION: EL PIN DE LA PETICION DEBE COINCIDIR CON
044700*    EL PIN GRABADO EN EL MAESTRO. NO CAMBIA SALDO NI PIN, SOLO
044800*    CONFIRMA LA IDENTIDAD Y DEJA UN MOVIMIENTO DE CONSULTA.
044900*-----------------------------------------------------------------
045000 340-APLICA-AUTENTICACION SECTION.
045100*    LA AUTENTICACION POR BATCH (RQ-0231) EXISTE PARA QUE LOS
045200*    CANALES ELECTRONICOS PUEDAN VALIDAR UN PIN SIN TENER QUE
045300*    CONECTARSE DIRECTO AL MAESTRO EN LINEA; EL RESULTADO QUEDA
045400*    EN EL REPORTE DE CONTROL Y EN EL DIARIO COMO UNA CONSULTA.
045500     IF PET-PIN NOT = TAB-PIN (WKS-INDICE-LOCALIZADO)
045600        SET PETICION-ES-RECHAZADA TO TRUE
045700        MOVE "PIN INCORRECTO" TO WKS-MOTIVO-RECHAZO
045800     ELSE
045900        ADD 1 TO WKS-PETICIONES-ACEPTADAS
046000        PERFORM 391-GRABA-MOVIMIENTO-SIMPLE
046100                             THRU 391-GRABA-MOVIMIENTO-SIMPLE-E
046200        PERFORM 395-ESCRIBE-ACEPTADA THRU 395-ESCRIBE-ACEPTADA-E
046300     END-IF.
046400 340-APLICA-AUTENTICACION-E. EXIT.
046500*-----------------------------------------------------------------
046600*    PIN CHANGE: VALIDA PIN ACTUAL Y QUE EL NUEVO SEA NUMERICO
046700*    DE 4 POSICIONES. EL NUEVO PIN VIAJA EN PET-CTA-DESTINO
046800*    PORQUE ESE CAMPO NO SE USA PARA ESTA ACCION (LO REUTILIZA EL
046900*    LAYOUT DE CTAPET EN VEZ DE AGREGAR UN CAMPO NUEVO).
047000*-----------------------------------------------------------------
047100 350-APLICA-CAMBIO-PIN SECTION.
047200*    EL NUEVO PIN SE RECIBE EN LOS PRIMEROS 4 BYTES DE
047300*    PET-CTA-DESTINO PORQUE ESE CAMPO DEL LAYOUT DE CTAPET NO SE
047400*    USA EN ESTA ACCION; SE REUTILIZA EN VEZ DE AGREGAR UN CAMPO
047500*    NUEVO AL COPYBOOK (DECISION TOMADA EN RQ-0231).
047600     IF PET-PIN NOT = TAB-PIN (WKS-INDICE-LOCALIZADO)
047700        SET PETICION-ES-RECHAZADA TO TRUE
047800        MOVE "PIN ACTUAL INCORRECTO" TO WKS-MOTIVO-RECHAZO
047900     ELSE
048000*       EL PIN NUEVO DEBE SER NUMERICO DE 4 POSICIONES, IGUAL QUE
048100*       EL QUE SE PIDE AL ABRIR LA CUENTA EN CTAB1C01.
048200        IF PET-CTA-DESTINO(1:4) IS NOT NUMERIC
048300           SET PETICION-ES-RECHAZADA TO TRUE
048400           MOVE "PIN NUEVO INVALIDO (4 DIGITOS)"
048500                                    TO WKS-MOTIVO-RECHAZO
048600        ELSE
048700           MOVE PET-CTA-DESTINO(1:4)
048800                             TO TAB-PIN (WKS-INDICE-LOCALIZADO)
048900           ADD 1 TO WKS-PETICIONES-ACEPTADAS
049000           PERFORM 391-GRABA-MOVIMIENTO-SIMPLE
049100                             THRU 391-GRABA-MOVIMIENTO-SIMPLE-E
049200           PERFORM 395-ESCRIBE-ACEPTADA THRU 395-ESCRIBE-ACEPTADA-E
049300        END-IF
049400     END-IF.
049500 350-APLICA-CAMBIO-PIN-E. EXIT.
049600*-----------------------------------------------------------------
049700*    DEPOSIT: MONTO MAYOR QUE CERO, SE SUMA AL SALDO. SI LA
049800*    PETICION NO TRAE DESCRIPCION SE LE PONE UNA GENERICA PARA
049900*    QUE EL DIARIO SIEMPRE QUEDE CON ALGO LEGIBLE EN ESA COLUMNA.
050000*-----------------------------------------------------------------
050100 360-APLICA-DEPOSITO SECTION.
050200*    NO HAY MONTO MAXIMO DE DEPOSITO NI DEPOSITO MINIMO AQUI; EL
050300*    DEPOSITO MINIMO POR TIPO DE CUENTA SOLO APLICA A LA APERTURA
050400*    DE LA CUENTA (CTAB1C01), NO A LOS DEPOSITOS POSTERIORES.
050500     IF PET-DESCRIPCION = SPACES
050600        MOVE "Cash deposit" TO PET-DESCRIPCION
050700     END-IF
050800     IF PET-MONTO <= ZERO
050900        SET PETICION-ES-RECHAZADA TO TRUE
051000        MOVE "MONTO DE DEPOSITO INVALIDO" TO WKS-MOTIVO-RECHAZO
051100     ELSE
051200*       WKS-SALDO-NUEVO ES SOLO UN ESCALAR DE PASO PARA EL CALCULO;
051300*       NO SE ACUMULA DE UNA PETICION A LA SIGUIENTE.
051400        COMPUTE WKS-SALDO-NUEVO =
051500           TAB-SALDO (WKS-INDICE-LOCALIZADO) + PET-MONTO
051600        MOVE WKS-SALDO-NUEVO TO TAB-SALDO (WKS-INDICE-LOCALIZADO)
051700        ADD PET-MONTO TO WKS-TOTAL-DEPOSITADO
051800        ADD 1 TO WKS-PETICIONES-ACEPTADAS
051900        PERFORM 392-GRABA-MOVIMIENTO-DEPOSITO
052000                             THRU 392-GRABA-MOVIMIENTO-DEPOSITO-E
052100        PERFORM 395-ESCRIBE-ACEPTADA THRU 395-ESCRIBE-ACEPTADA-E
052200     END-IF.
052300 360-APLICA-DEPOSITO-E. EXIT.
052400*-----------------------------------------------------------------
052500*    WITHDRAWAL: MONTO MAYOR QUE CERO, MENOR O IGUAL AL SALDO,
052600*    Y EL SALDO RESULTANTE NO PUEDE QUEDAR BAJO Q100.00 (RQ-0388
052700*    - REGLA DE SALDO MINIMO DESPUES DE UN RETIRO).
052800*-----------------------------------------------------------------
052900 370-APLICA-RETIRO SECTION.
053000     IF PET-DESCRIPCION = SPACES
053100        MOVE "Cash withdrawal" TO PET-DESCRIPCION
053200     END-IF
053300*    SE CALCULA EL SALDO RESULTANTE ANTES DE SABER SI EL RETIRO
053400*    VA A PROCEDER, PORQUE LA REGLA DE SALDO MINIMO (RQ-0388) LO
053500*    NECESITA PARA DECIDIR SI SE RECHAZA.
053600     COMPUTE WKS-SALDO-DESPUES-RETIRO =
053700        TAB-SALDO (WKS-INDICE-LOCALIZADO) - PET-MONTO
053800     IF PET-MONTO <= ZERO
053900        SET PETICION-ES-RECHAZADA TO TRUE
054000        MOVE "MONTO DE RETIRO INVALIDO" TO WKS-MOTIVO-RECHAZO
054100     ELSE
054200        IF PET-MONTO > TAB-SALDO (WKS-INDICE-LOCALIZADO)
054300           SET PETICION-ES-RECHAZADA TO TRUE
054400           MOVE "SALDO INSUFICIENTE" TO WKS-MOTIVO-RECHAZO
054500        ELSE
054600*          RQ-0388: NINGUNA CUENTA PUEDE QUEDAR CON MENOS DE
054700*          Q100.00 DESPUES DE UN RETIRO EN EFECTIVO.
054800           IF WKS-SALDO-DESPUES-RETIRO < 100.00
054900              SET PETICION-ES-RECHAZADA TO TRUE
055000              MOVE "EL RETIRO DEJARIA EL SALDO BAJO Q100.00"
055100                                       TO WKS-MOTIVO-RECHAZO
055200           ELSE
055300              MOVE WKS-SALDO-DESPUES-RETIRO
055400                                TO TAB-SALDO (WKS-INDICE-LOCALIZADO)
055500              ADD PET-MONTO TO WKS-TOTAL-RETIRADO
055600              ADD 1 TO WKS-PETICIONES-ACEPTADAS
055700              PERFORM 393-GRABA-MOVIMIENTO-RETIRO
055800                             THRU 393-GRABA-MOVIMIENTO-RETIRO-E
055900              PERFORM 395-ESCRIBE-ACEPTADA
056000                             THRU 395-ESCRIBE-ACEPTADA-E
056100           END-IF
056200        END-IF
056300     END-IF.
056400 370-APLICA-RETIRO-E. EXIT.
056500*-----------------------------------------------------------------
056600*    TRANSFER: LA CUENTA DESTINO DEBE EXISTIR Y ESTAR ACTIVA;
056700*    SE APLICA COMO UN RETIRO EN LA CUENTA ORIGEN Y UN DEPOSITO
056800*    EN LA CUENTA DESTINO, CON LA MISMA REGLA DE SALDO MINIMO
056900*    (RQ-0618 AGREGO LA VALIDACION DE EXISTENCIA Y ESTADO DE LA
057000*    CUENTA DESTINO).
057100*-----------------------------------------------------------------
057200 375-APLICA-TRANSFERENCIA SECTION.
057300     IF PET-DESCRIPCION = SPACES
057400        MOVE "Transfer between accounts" TO PET-DESCRIPCION
057500     END-IF
057600*    WKS-INDICE-CONTRARIA GUARDA EL RENGLON DE TABLA-CUENTAS DE
057700*    LA CUENTA DESTINO, DE LA MISMA FORMA QUE WKS-INDICE-LOCALIZADO
057800*    GUARDA EL DE LA CUENTA ORIGEN (LOCALIZADA EN LA SECCION 320
057900*    ANTES DE ENTRAR AQUI).
058000     MOVE ZERO TO WKS-INDICE-CONTRARIA
058100     SET IX-BUSCA TO 1
058200     PERFORM 376-BUSCA-CUENTA-DESTINO
058300                             THRU 376-BUSCA-CUENTA-DESTINO-E
058400          UNTIL IX-BUSCA > WKS-TOTAL-CUENTAS
058500                OR WKS-INDICE-CONTRARIA NOT = ZERO
058600     IF PET-CTA-NUMERO = PET-CTA-DESTINO
058700        SET PETICION-ES-RECHAZADA TO TRUE
058800        MOVE "CUENTA ORIGEN Y DESTINO NO PUEDEN SER IGUALES"
058900                                  TO WKS-MOTIVO-RECHAZO
059000     ELSE
059100        IF WKS-INDICE-CONTRARIA = ZERO
059200           SET PETICION-ES-RECHAZADA TO TRUE
059300           MOVE PET-CTA-NUMERO      TO WKS-CTA-ORIGEN-COPIA
059400           MOVE PET-CTA-DESTINO     TO WKS-CTA-DESTINO-COPIA
059500           STRING "CUENTA DESTINO NO EXISTE, SUFIJO "
059600                  WKS-CTA-DESTINO-SUFIJO DELIMITED BY SIZE
059700                  INTO WKS-MOTIVO-RECHAZO
059800        ELSE
059900           IF TAB-ESTADO (WKS-INDICE-CONTRARIA) NOT = "Y"
060000              SET PETICION-ES-RECHAZADA TO TRUE
060100              MOVE "CUENTA DESTINO NO ESTA ACTIVA"
060200                                       TO WKS-MOTIVO-RECHAZO
060300           ELSE
060400              IF PET-MONTO <= ZERO
060500                 SET PETICION-ES-RECHAZADA TO TRUE
060600                 MOVE "MONTO DE TRASLADO INVALIDO"
060700                                       TO WKS-MOTIVO-RECHAZO
060800              ELSE
060900                 COMPUTE WKS-SALDO-DESPUES-RETIRO =
061000                    TAB-SALDO (WKS-INDICE-LOCALIZADO) - PET-MONTO
061100                 IF PET-MONTO > TAB-SALDO (WKS-INDICE-LOCALIZADO)
061200                    OR WKS-SALDO-DESPUES-RETIRO < 100.00
061300                       SET PETICION-ES-RECHAZADA TO TRUE
061400                       MOVE "SALDO INSUFICIENTE PARA EL TRASLADO"
061500                                          TO WKS-MOTIVO-RECHAZO
061600                 ELSE
061700                    PERFORM 377-MUEVE-EL-DINERO
061800                             THRU 377-MUEVE-EL-DINERO-E
061900                 END-IF
062000              END-IF
062100           END-IF
062200        END-IF
062300     END-IF.
062400 375-APLICA-TRANSFERENCIA-E. EXIT.
062500*-----------------------------------------------------------------
062600*    BUSQUEDA SECUENCIAL DE LA CUENTA DESTINO, IGUAL DE SIMPLE
062700*    QUE LA DE 321 PERO CONTRA PET-CTA-DESTINO EN VEZ DE
062800*    PET-CTA-NUMERO.
062900*-----------------------------------------------------------------
063000 376-BUSCA-CUENTA-DESTINO SECTION.
063100*    MISMA LOGICA DE 321-COMPARA-UNA-CUENTA PERO CONTRA EL CAMPO
063200*    PET-CTA-DESTINO; SE DEJA EN UN PARRAFO APARTE PORQUE EL CICLO
063300*    DE 375 LA INVOCA CON SU PROPIO CONTADOR DE PARO.
063400     IF TAB-NUMERO (IX-BUSCA) = PET-CTA-DESTINO
063500        SET WKS-INDICE-CONTRARIA TO IX-BUSCA
063600     END-IF
063700     SET IX-BUSCA UP BY 1.
063800 376-BUSCA-CUENTA-DESTINO-E. EXIT.
063900*-----------------------------------------------------------------
064000*    APLICA EL TRASLADO EN LA TABLA: RESTA DE LA CUENTA ORIGEN Y
064100*    SUMA A LA CUENTA DESTINO, ACTUALIZA LOS DOS TOTALES DE
064200*    CONTROL (RETIRADO Y DEPOSITADO) Y GRABA EL PAR DE
064300*    MOVIMIENTOS EN EL DIARIO.
064400*-----------------------------------------------------------------
064500 377-MUEVE-EL-DINERO SECTION.
064600*    A ESTE PUNTO YA SE VALIDO TODO (CUENTA DESTINO EXISTE, ESTA
064700*    ACTIVA, EL MONTO ES VALIDO Y EL SALDO RESULTANTE NO BAJA DE
064800*    Q100.00), ASI QUE AQUI SOLO SE MUEVE EL DINERO EN LA TABLA.
064900     MOVE WKS-SALDO-DESPUES-RETIRO
065000                          TO TAB-SALDO (WKS-INDICE-LOCALIZADO)
065100     COMPUTE WKS-SALDO-NUEVO =
065200        TAB-SALDO (WKS-INDICE-CONTRARIA) + PET-MONTO
065300     MOVE WKS-SALDO-NUEVO TO TAB-SALDO (WKS-INDICE-CONTRARIA)
065400     ADD PET-MONTO TO WKS-TOTAL-RETIRADO
065500     ADD PET-MONTO TO WKS-TOTAL-DEPOSITADO
065600     ADD 1 TO WKS-PETICIONES-ACEPTADAS
065700     PERFORM 394-GRABA-PAR-DE-TRASLADO
065800                             THRU 394-GRABA-PAR-DE-TRASLADO-E
065900     PERFORM 395-ESCRIBE-ACEPTADA THRU 395-ESCRIBE-ACEPTADA-E.
066000 377-MUEVE-EL-DINERO-E. EXIT.
066100*-----------------------------------------------------------------
066200*    RUTINAS DE GRABACION EN EL DIARIO DE MOVIMIENTOS (CTAMOV)
066300*-----------------------------------------------------------------
066400*    AUTENTICACION Y CAMBIO DE PIN COMPARTEN LA MISMA FORMA DE
066500*    MOVIMIENTO: NO MUEVEN DINERO (MONTO EN CERO), SOLO DEJAN
066600*    CONSTANCIA DE LA CONSULTA/CAMBIO CON EL SALDO VIGENTE.
066700*-----------------------------------------------------------------
066800 391-GRABA-MOVIMIENTO-SIMPLE SECTION.
066900*    AUTENTICACION Y CAMBIO DE PIN NO MUEVEN SALDO, PERO DE TODOS
067000*    MODOS QUEDAN GRABADOS EN EL DIARIO COMO UN MOVIMIENTO DE
067100*    CONSULTA DE SALDO CON MONTO CERO, PARA QUE QUEDE RASTRO DE
067200*    LA OPERACION IGUAL QUE CUALQUIER OTRA.
067300     MOVE SPACES TO REG-CTAMOV
067400     STRING "TXN" WKS-NUMERO-SECUENCIA DELIMITED BY SIZE
067500            INTO MOV-NUMERO-ID
067600     MOVE PET-CTA-NUMERO         TO MOV-CTA-NUMERO
067700     SET  MOV-CONSULTA-SALDO     TO TRUE
067800     MOVE ZERO                   TO MOV-MONTO
067900     MOVE TAB-SALDO (WKS-INDICE-LOCALIZADO)
068000                                 TO MOV-SALDO-DESPUES
068100     MOVE WKS-FECHA-SISTEMA      TO MOV-FECHA-MOVIMIENTO
068200     ACCEPT MOV-HORA-MOVIMIENTO  FROM TIME
068300     MOVE PET-DESCRIPCION        TO MOV-DESCRIPCION
068400     MOVE SPACES                 TO MOV-CTA-CONTRARIA
068500     MOVE "SUCCESS"               TO MOV-ESTADO-MOVIMIENTO
068600     WRITE REG-CTAMOV.
068700 391-GRABA-MOVIMIENTO-SIMPLE-E. EXIT.
068800*-----------------------------------------------------------------
068900*    DEPOSITO: MOV-MONTO LLEVA EL MONTO DEPOSITADO Y
069000*    MOV-SALDO-DESPUES YA REFLEJA EL SALDO ACTUALIZADO EN LA
069100*    TABLA, PORQUE ESTA RUTINA SE LLAMA DESPUES DE HABER SUMADO
069200*    EL MONTO AL SALDO EN LA SECCION 360.
069300 392-GRABA-MOVIMIENTO-DEPOSITO SECTION.
069400     MOVE SPACES TO REG-CTAMOV
069500     STRING "TXN" WKS-NUMERO-SECUENCIA DELIMITED BY SIZE
069600            INTO MOV-NUMERO-ID
069700     MOVE PET-CTA-NUMERO         TO MOV-CTA-NUMERO
069800     SET  MOV-DEPOSITO           TO TRUE
069900     MOVE PET-MONTO              TO MOV-MONTO
070000     MOVE TAB-SALDO (WKS-INDICE-LOCALIZADO)
070100                                 TO MOV-SALDO-DESPUES
070200     MOVE WKS-FECHA-SISTEMA      TO MOV-FECHA-MOVIMIENTO
070300     ACCEPT MOV-HORA-MOVIMIENTO  FROM TIME
070400     MOVE PET-DESCRIPCION        TO MOV-DESCRIPCION
070500     MOVE SPACES                 TO MOV-CTA-CONTRARIA
070600     MOVE "SUCCESS"               TO MOV-ESTADO-MOVIMIENTO
070700     WRITE REG-CTAMOV.
070800 392-GRABA-MOVIMIENTO-DEPOSITO-E. EXIT.
070900*-----------------------------------------------------------------
071000*    RETIRO: EL MISMO PATRON DE 392, PERO CON MOV-RETIRO COMO
071100*    TIPO DE MOVIMIENTO.
071200 393-GRABA-MOVIMIENTO-RETIRO SECTION.
071300     MOVE SPACES TO REG-CTAMOV
071400     STRING "TXN" WKS-NUMERO-SECUENCIA DELIMITED BY SIZE
071500            INTO MOV-NUMERO-ID
071600     MOVE PET-CTA-NUMERO         TO MOV-CTA-NUMERO
071700     SET  MOV-RETIRO             TO TRUE
071800     MOVE PET-MONTO              TO MOV-MONTO
071900     MOVE TAB-SALDO (WKS-INDICE-LOCALIZADO)
072000                                 TO MOV-SALDO-DESPUES
072100     MOVE WKS-FECHA-SISTEMA      TO MOV-FECHA-MOVIMIENTO
072200     ACCEPT MOV-HORA-MOVIMIENTO  FROM TIME
072300     MOVE PET-DESCRIPCION        TO MOV-DESCRIPCION
072400     MOVE SPACES                 TO MOV-CTA-CONTRARIA
072500     MOVE "SUCCESS"               TO MOV-ESTADO-MOVIMIENTO
072600     WRITE REG-CTAMOV.
072700 393-GRABA-MOVIMIENTO-RETIRO-E. EXIT.
072800*-----------------------------------------------------------------
072900*    EL TRASLADO GRABA DOS MOVIMIENTOS: PRIMERO LA SALIDA DE LA
073000*    CUENTA ORIGEN (TO) Y LUEGO LA ENTRADA EN LA CUENTA DESTINO
073100*    (TI), EN ESE ORDEN. EL NUMERO DE TRANSACCION DE CADA PATA
073200*    SE DIFERENCIA CON EL SUFIJO "S" (SALE) O "E" (ENTRA) PARA
073300*    QUE QUEDEN UNICOS EN EL DIARIO AUNQUE VENGAN DE LA MISMA
073400*    PETICION.
073500*-----------------------------------------------------------------
073600 394-GRABA-PAR-DE-TRASLADO SECTION.
073700*    SE GRABA PRIMERO LA PATA DE SALIDA (CUENTA ORIGEN) Y LUEGO LA
073800*    DE ENTRADA (CUENTA DESTINO); AMBAS COMPARTEN EL MISMO NUMERO
073900*    DE SECUENCIA PERO CON SUFIJO "S"/"E" PARA QUE EL NUMERO DE
074000*    TRANSACCION QUEDE UNICO EN EL DIARIO.
074100     MOVE SPACES TO REG-CTAMOV
074200     STRING "TXN" WKS-NUMERO-SECUENCIA "S" DELIMITED BY SIZE
074300            INTO MOV-NUMERO-ID
074400     MOVE PET-CTA-NUMERO         TO MOV-CTA-NUMERO
074500     SET  MOV-TRANSF-SALE        TO TRUE
074600     MOVE PET-MONTO              TO MOV-MONTO
074700     MOVE TAB-SALDO (WKS-INDICE-LOCALIZADO)
074800                                 TO MOV-SALDO-DESPUES
074900     MOVE WKS-FECHA-SISTEMA      TO MOV-FECHA-MOVIMIENTO
075000     ACCEPT MOV-HORA-MOVIMIENTO  FROM TIME
075100     MOVE SPACES TO WKS-DESCRIPCION-SALIDA
075200     STRING PET-DESCRIPCION " - Transfer to " PET-CTA-DESTINO
075300            DELIMITED BY SIZE INTO WKS-DESCRIPCION-SALIDA
075400     MOVE WKS-DESCRIPCION-SALIDA TO MOV-DESCRIPCION
075500     MOVE PET-CTA-DESTINO        TO MOV-CTA-CONTRARIA
075600     MOVE "SUCCESS"               TO MOV-ESTADO-MOVIMIENTO
075700     WRITE REG-CTAMOV
075800     MOVE SPACES TO REG-CTAMOV
075900     STRING "TXN" WKS-NUMERO-SECUENCIA "E" DELIMITED BY SIZE
076000            INTO MOV-NUMERO-ID
076100     MOVE PET-CTA-DESTINO        TO MOV-CTA-NUMERO
076200     SET  MOV-TRANSF-ENTRA       TO TRUE
076300     MOVE PET-MONTO              TO MOV-MONTO
076400     MOVE TAB-SALDO (WKS-INDICE-CONTRARIA)
076500                                 TO MOV-SALDO-DESPUES
076600     MOVE WKS-FECHA-SISTEMA      TO MOV-FECHA-MOVIMIENTO
076700     ACCEPT MOV-HORA-MOVIMIENTO  FROM TIME
076800     MOVE SPACES TO WKS-DESCRIPCION-SALIDA
076900     STRING PET-DESCRIPCION " - Transfer from " PET-CTA-NUMERO
077000            DELIMITED BY SIZE INTO WKS-DESCRIPCION-SALIDA
077100     MOVE WKS-DESCRIPCION-SALIDA TO MOV-DESCRIPCION
077200     MOVE PET-CTA-NUMERO         TO MOV-CTA-CONTRARIA
077300     MOVE "SUCCESS"               TO MOV-ESTADO-MOVIMIENTO
077400     WRITE REG-CTAMOV.
077500 394-GRABA-PAR-DE-TRASLADO-E. EXIT.
077600*-----------------------------------------------------------------
077700*    ESCRIBE EN EL REPORTE DE CONTROL LA LINEA DE ACEPTACION DE
077800*    CUALQUIER ACCION (AUTENTICACION, PIN, DEPOSITO, RETIRO O
077900*    TRASLADO) - LA ACCION QUEDA IDENTIFICADA POR EL CODIGO DE
078000*    UNA LETRA QUE TRAE PET-ACCION-SOLICITADA.
078100*-----------------------------------------------------------------
078200 395-ESCRIBE-ACEPTADA SECTION.
078300*    UNA LINEA DE CONTROL POR PETICION ACEPTADA, SIN IMPORTAR LA
078400*    ACCION; EL CODIGO DE ACCION BASTA PARA QUE UN REVISOR SEPA
078500*    QUE SE APLICO SIN TENER QUE ABRIR EL DIARIO DE MOVIMIENTOS.
078600     MOVE SPACES TO LINEA-CONTROL
078700     STRING "ACEPTADA   CUENTA=" PET-CTA-NUMERO
078800            "  ACCION=" PET-ACCION-SOLICITADA
078900            DELIMITED BY SIZE INTO LINEA-CONTROL
079000     WRITE LINEA-CONTROL
079100     ADD 1 TO WKS-LINEAS-CONTROL.
079200 395-ESCRIBE-ACEPTADA-E. EXIT.
079300*-----------------------------------------------------------------
079400*    ESCRIBE EN EL REPORTE DE CONTROL LA LINEA DE RECHAZO CON EL
079500*    MOTIVO QUE HAYA DEJADO LA VALIDACION QUE CORTO EL FLUJO.
079600*-----------------------------------------------------------------
079700 380-RECHAZA-PETICION SECTION.
079800*    CUALQUIER PETICION RECHAZADA QUEDA EN EL REPORTE DE CONTROL
079900*    CON SU MOTIVO EXACTO (WKS-MOTIVO-RECHAZO YA VIENE LLENO DE
080000*    LA VALIDACION QUE LA HAYA DETENIDO); NO SE GRABA NADA EN EL
080100*    DIARIO DE MOVIMIENTOS PARA UNA PETICION RECHAZADA.
080200     ADD 1 TO WKS-PETICIONES-RECHAZADAS
080300     MOVE SPACES TO LINEA-CONTROL
080400     STRING "RECHAZADA  CUENTA=" PET-CTA-NUMERO
080500            "  ACCION=" PET-ACCION-SOLICITADA
080600            "  MOTIVO=" WKS-MOTIVO-RECHAZO
080700            DELIMITED BY SIZE INTO LINEA-CONTROL
080800     WRITE LINEA-CONTROL
080900     ADD 1 TO WKS-LINEAS-CONTROL.
081000 380-RECHAZA-PETICION-E. EXIT.
081100*-----------------------------------------------------------------
081200*    SECCION 400 - REGRABA EL MAESTRO COMPLETO DESDE LA TABLA.
081300*    AL LLEGAR AQUI TODAS LAS PETICIONES YA SE APLICARON SOBRE
081400*    TABLA-CUENTAS, ASI QUE ESTE ES EL UNICO LUGAR DONDE SE
081500*    ESCRIBE EN CTAMAE-SALIDA.
081600*-----------------------------------------------------------------
081700 400-REGRABA-MAESTRO SECTION.
081800*    REGRABA EL MAESTRO COMPLETO, RENGLON POR RENGLON, DESDE LA
081900*    TABLA-CUENTAS QUE YA TIENE APLICADAS TODAS LAS PETICIONES DEL
082000*    CORRIDO (DEPOSITOS, RETIROS, TRASLADOS Y CAMBIOS DE PIN).
082100     SET IX-REGRABA TO 1
082200     PERFORM 410-REGRABA-UN-REGISTRO
082300                             THRU 410-REGRABA-UN-REGISTRO-E
082400          UNTIL IX-REGRABA > WKS-TOTAL-CUENTAS.
082500 400-REGRABA-MAESTRO-E. EXIT.
082600*-----------------------------------------------------------------
082700*    ARMA UN REGISTRO DE SALIDA CAMPO POR CAMPO DESDE EL RENGLON
082800*    CORRESPONDIENTE DE LA TABLA Y LO ESCRIBE.
082900*-----------------------------------------------------------------
083000 410-REGRABA-UN-REGISTRO SECTION.
083100*    SE ARMA EL REGISTRO DE SALIDA EN EL AREA REG-CTAMAE (LA DEL
083200*    COPYBOOK CTAMAE) Y SE ESCRIBE CON WRITE ... FROM, PORQUE
083300*    CTAMAE-SALIDA DECLARA SU PROPIO 01 REG-CTAMAE-SALIDA (VIA
083400*    COPY ... REPLACING) PARA PODER TENER AMBOS ARCHIVOS ABIERTOS.
083500     MOVE TAB-NUMERO (IX-REGRABA)         TO CTA-NUMERO
083600     MOVE TAB-NOMBRE-CLIENTE (IX-REGRABA) TO CTA-NOMBRE-CLIENTE
083700     MOVE TAB-TELEFONO (IX-REGRABA)       TO CTA-NUMERO-TELEFONO
083800     MOVE TAB-CORREO (IX-REGRABA)     TO CTA-CORREO-ELECTRONICO
083900     MOVE TAB-DIRECCION (IX-REGRABA)      TO CTA-DIRECCION
084000     MOVE TAB-TIPO-CUENTA (IX-REGRABA)    TO CTA-TIPO-CUENTA
084100     MOVE TAB-SALDO (IX-REGRABA)          TO CTA-SALDO-ACTUAL
084200     MOVE TAB-FECHA-APERTURA (IX-REGRABA) TO CTA-FECHA-APERTURA
084300     MOVE TAB-PIN (IX-REGRABA)            TO CTA-PIN
084400     MOVE TAB-ESTADO (IX-REGRABA)         TO CTA-ESTADO-CUENTA
084500     WRITE REG-CTAMAE-SALIDA FROM REG-CTAMAE
084600     SET IX-REGRABA UP BY 1.
084700 410-REGRABA-UN-REGISTRO-E. EXIT.
084800*-----------------------------------------------------------------
084900*    IMPRIME AL FINAL DEL CORRIDO LOS TOTALES DE PETICIONES Y LOS
085000*    DOS TOTALES MONETARIOS (DEPOSITADO Y RETIRADO), PARA CUADRAR
085100*    CONTRA EL DIARIO DE MOVIMIENTOS.
085200*-----------------------------------------------------------------
085300 500-ESTADISTICAS-FINALES SECTION.
085400*    RESUMEN DEL CORRIDO: CUANTAS PETICIONES SE LEYERON, CUANTAS
085500*    SE ACEPTARON Y RECHAZARON, Y LOS DOS TOTALES MONETARIOS QUE
085600*    DEBEN CUADRAR CONTRA LA SUMA DE MOVIMIENTOS DEL DIARIO.
085700     MOVE SPACES TO LINEA-CONTROL
085800     MOVE ALL "=" TO LINEA-CONTROL
085900     WRITE LINEA-CONTROL
086000     MOVE SPACES TO LINEA-CONTROL
086100     STRING "CTAB1C02 - PETICIONES LEIDAS      : "
086200            WKS-PETICIONES-LEIDAS
086300            DELIMITED BY SIZE INTO LINEA-CONTROL
086400     WRITE LINEA-CONTROL
086500     MOVE SPACES TO LINEA-CONTROL
086600     STRING "CTAB1C02 - PETICIONES ACEPTADAS   : "
086700            WKS-PETICIONES-ACEPTADAS
086800            DELIMITED BY SIZE INTO LINEA-CONTROL
086900     WRITE LINEA-CONTROL
087000     MOVE SPACES TO LINEA-CONTROL
087100     STRING "CTAB1C02 - PETICIONES RECHAZADAS  : "
087200            WKS-PETICIONES-RECHAZADAS
087300            DELIMITED BY SIZE INTO LINEA-CONTROL
087400     WRITE LINEA-CONTROL
087500     MOVE WKS-TOTAL-DEPOSITADO TO WKS-MASCARA-TOTAL
087600     MOVE SPACES TO LINEA-CONTROL
087700     STRING "CTAB1C02 - TOTAL DEPOSITADO        : "
087800            WKS-MASCARA-TOTAL DELIMITED BY SIZE INTO LINEA-CONTROL
087900     WRITE LINEA-CONTROL
088000     MOVE WKS-TOTAL-RETIRADO TO WKS-MASCARA-TOTAL
088100     MOVE SPACES TO LINEA-CONTROL
088200     STRING "CTAB1C02 - TOTAL RETIRADO          : "
088300            WKS-MASCARA-TOTAL DELIMITED BY SIZE INTO LINEA-CONTROL
088400     WRITE LINEA-CONTROL.
088500 500-ESTADISTICAS-FINALES-E. EXIT.
088600*-----------------------------------------------------------------
088700*    CIERRA LOS CINCO ARCHIVOS DEL CORRIDO.
088800*-----------------------------------------------------------------
088900 900-CIERRA-ARCHIVOS SECTION.
089000*    CIERRE ORDENADO DE LOS CINCO ARCHIVOS ANTES DE TERMINAR EL
089100*    CORRIDO; NO SE REVISA FILE STATUS AQUI PORQUE EL PROGRAMA YA
089200*    VA DE SALIDA, SIGUIENDO LA MISMA PRACTICA DE CTAB1C01.
089300     CLOSE CTAMAE-ENTRADA
089400           CTAMAE-SALIDA
089500           CTAPET-ENTRADA
089600           CTAMOV-DIARIO
089700           CTACTL-REPORTE.
089800 900-CIERRA-ARCHIVOS-E. EXIT.
