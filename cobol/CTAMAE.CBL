000100******************************************************************
000200* COPY        : CTAMAE                                           *
000300* APLICACION  : CUENTAS / BANCA MINORISTA                        *
000400* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (PEDR)                *
000500* DESCRIPCION : LAYOUT DEL MAESTRO DE CUENTAS (ARCHIVO CTAMAE).  *
000600*             : UN REGISTRO POR CUENTA, LLAVE LOGICA CTA-NUMERO. *
000700******************************************************************
000800* FECHA     PROGRAMADOR  PETICION   DESCRIPCION DEL CAMBIO      C
000900* --------  -----------  ---------  ----------------------------C
001000* 14/03/1989 PEDR        RQ-0118    VERSION INICIAL DEL LAYOUT. C
001100* 02/11/1991 PEDR        RQ-0204    SE AGREGA CTA-TIPO-CUENTA   C
001200*                                   PARA DISTINGUIR AHORRO,     C
001300*                                   MONETARIA Y PLAZO FIJO.     C
001400* 19/07/1994 JLRM        RQ-0311    SE AMPLIA CTA-DIRECCION A   C
001500*                                   100 POSICIONES.             C
001600* 23/02/1999 PEDR        RQ-Y2K-04  REVISION Y2K: CTA-FECHA-    C
001700*                                   APERTURA YA VENIA EN 9(08)  C
001800*                                   CCYYMMDD, SIN CAMBIO DE PIC.C
001900* 08/09/2003 JLRM        RQ-0457    SE AGREGA CTA-ESTADO-CUENTAC
002000*                                   (ANTES SOLO EXISTIAN CUENTASC
002100*                                   ACTIVAS).                   C
002200******************************************************************
002300 01  REG-CTAMAE.
002400     05  CTA-NUMERO                  PIC X(16).
002500     05  CTA-NOMBRE-CLIENTE          PIC X(50).
002600     05  CTA-NUMERO-TELEFONO         PIC X(10).
002700     05  CTA-CORREO-ELECTRONICO      PIC X(50).
002800     05  CTA-DIRECCION               PIC X(100).
002900     05  CTA-TIPO-CUENTA             PIC X(02).
003000         88  CTA-TIPO-AHORRO                 VALUE "SV".
003100         88  CTA-TIPO-MONETARIA              VALUE "CU".
003200         88  CTA-TIPO-PLAZO-FIJO             VALUE "FD".
003300     05  CTA-SALDO-ACTUAL            PIC S9(9)V99.
003400     05  CTA-FECHA-APERTURA          PIC 9(08).
003500     05  CTA-PIN                     PIC X(04).
003600     05  CTA-ESTADO-CUENTA           PIC X(01).
003700         88  CTA-ACTIVA                      VALUE "Y".
003800         88  CTA-CERRADA                     VALUE "N".
003900     05  FILLER                      PIC X(08).
