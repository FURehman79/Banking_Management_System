000100******************************************************************
000200* COPY        : CTAPET                                           *
000300* APLICACION  : CUENTAS / BANCA MINORISTA                        *
000400* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (PEDR)                *
000500* DESCRIPCION : LAYOUT DE PETICIONES DE MOVIMIENTO (ARCHIVO      *
000600*             : CTAPET), EXPRESION BATCH DE LAS OPERACIONES DE   *
000700*             : DEPOSITO, RETIRO, TRASLADO, CAMBIO DE PIN Y      *
000800*             : AUTENTICACION.                                   *
000900******************************************************************
001000* FECHA     PROGRAMADOR  PETICION   DESCRIPCION DEL CAMBIO      C
001100* --------  -----------  ---------  ----------------------------C
001200* 11/05/1992 PEDR        RQ-0231    VERSION INICIAL DEL LAYOUT. C
001300* 23/02/1999 PEDR        RQ-Y2K-04  REVISADO POR Y2K, SIN       C
001400*                                   CAMBIOS DE PIC (NO LLEVA    C
001500*                                   FECHA).                     C
001600******************************************************************
001700 01  REG-CTAPET.
001800     05  PET-ACCION-SOLICITADA       PIC X(02).
001900         88  PET-ES-DEPOSITO                 VALUE "DP".
002000         88  PET-ES-RETIRO                   VALUE "WD".
002100         88  PET-ES-TRANSFERENCIA            VALUE "TR".
002200         88  PET-ES-CAMBIO-PIN               VALUE "PC".
002300         88  PET-ES-AUTENTICACION            VALUE "AU".
002400     05  PET-CTA-NUMERO              PIC X(16).
002500     05  PET-PIN                     PIC X(04).
002600     05  PET-MONTO                   PIC 9(09)V99.
002700     05  PET-CTA-DESTINO             PIC X(16).
002800     05  PET-DESCRIPCION             PIC X(60).
002900     05  FILLER                      PIC X(02).
