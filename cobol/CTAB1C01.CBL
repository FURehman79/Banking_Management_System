000100******************************************************************
000200* FECHA       : 14/03/1989                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (PEDR)                *
000400* APLICACION  : CUENTAS / BANCA MINORISTA                        *
000500* PROGRAMA    : CTAB1C01                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : APERTURA DE CUENTAS. LEE EL ARCHIVO DE SOLICI-   *
000800*             : TUDES (CTASOL), VALIDA CADA CAMPO, RECHAZA       *
000900*             : DUPLICADOS DE CORREO O TELEFONO CONTRA EL        *
001000*             : MAESTRO, ASIGNA NUMERO DE CUENTA, Y GRABA LA     *
001100*             : CUENTA NUEVA EN EL MAESTRO (CTAMAE) JUNTO CON EL *
001200*             : MOVIMIENTO DE DEPOSITO INICIAL EN EL DIARIO      *
001300*             : (CTAMOV).                                       *
001400* ARCHIVOS    : CTASOL=E, CTAMAE=E/S, CTAMOV=A, CTACTL=S         *
001500* ACCION (ES) : A=APERTURA DE CUENTAS                            *
001600* PROGRAMA(S) : NO APLICA                                        *
001700* BPM/RATIONAL: 118422                                           *
001800* NOMBRE      : APERTURA BATCH DE CUENTAS                        *
001900******************************************************************
002000 IDENTIFICATION              DIVISION.
002100*-----------------------------------------------------------------
002200 PROGRAM-ID.                 CTAB1C01.
002300 AUTHOR.                     ERICK DANIEL RAMIREZ DIVAS.
002400 INSTALLATION.               BANCA MINORISTA - DEPTO DESARROLLO.
002500 DATE-WRITTEN.               14/03/1989.
002600 DATE-COMPILED.
002700 SECURITY.                   USO INTERNO - DEPARTAMENTO DE
002800                             SISTEMAS UNICAMENTE.
002900******************************************************************
003000*             B I T A C O R A   D E   C A M B I O S              *
003100*-----------------------------------------------------------------
003200* FECHA     PROGRAMADOR  PETICION   DESCRIPCION DEL CAMBIO      C
003300* --------  -----------  ---------  ----------------------------C
003400* 14/03/1989 PEDR        RQ-0118    VERSION INICIAL: CARGA DE   C
003500*                                   SOLICITUDES Y APERTURA      C
003600*                                   SENCILLA, SIN VALIDACION DE C
003700*                                   DUPLICADOS.                 C
003800* 02/11/1991 PEDR        RQ-0204    SE AGREGA EL DEPOSITO MINIMOC
003900*                                   POR TIPO DE CUENTA (AHORRO, C
004000*                                   MONETARIA, PLAZO FIJO).     C
004100* 19/07/1994 JLRM        RQ-0311    SE AMPLIA LA DIRECCION A    C
004200*                                   100 POSICIONES Y SE AGREGA  C
004300*                                   VALIDACION DE LONGITUD      C
004400*                                   MINIMA Y MAXIMA.            C
004500* 05/06/1996 PEDR        RQ-0388    SE AGREGA RECHAZO POR       C
004600*                                   TELEFONO O CORREO DUPLICADO C
004700*                                   CONTRA EL MAESTRO VIGENTE.  C
004800* 23/02/1999 PEDR        RQ-Y2K-04  REVISION Y2K: TODAS LAS     C
004900*                                   FECHAS DE 8 POSICIONES YA   C
005000*                                   VENIAN EN FORMATO CCYYMMDD, C
005100*                                   SE CERTIFICA SIN CAMBIOS.   C
005200* 08/09/2003 JLRM        RQ-0457    SE AGREGA BITACORA DE       C
005300*                                   RECHAZOS Y TOTALES DE       C
005400*                                   CONTROL EN CTACTL.          C
005500* 17/01/2007 PEDR        RQ-0512    SE CAMBIA EL CALCULO DEL    C
005600*                                   CONSECUTIVO DE CUENTA PARA  C
005700*                                   TOMAR EL MAYOR SUFIJO LEIDO C
005800*                                   DEL MAESTRO EN VEZ DE UN    C
005900*                                   CONTADOR FIJO EN SYSIN.     C
006000* 11/04/2012 DDRD        RQ-0601    SE AGREGA SANEAMIENTO DE    C
006100*                                   ESPACIOS REPETIDOS EN       C
006200*                                   NOMBRE/TELEFONO/CORREO/     C
006300*                                   DIRECCION ANTES DE GRABAR.  C
006400******************************************************************
006500 ENVIRONMENT                 DIVISION.
006600*-----------------------------------------------------------------
006700 CONFIGURATION               SECTION.
006800 SOURCE-COMPUTER.            IBM-3090.
006900 OBJECT-COMPUTER.            IBM-3090.
007000*    CURRENCY SIGN SE DEJA EN "Q" (QUETZALES) PARA QUE TODA
007100*    IMAGEN DE EDICION NUMERICA DEL PROGRAMA (WKS-MASCARA-MONTO Y
007200*    LAS DE LOS DEMAS PROGRAMAS DE LA SUITE) MUESTRE EL SIMBOLO
007300*    MONETARIO LOCAL SIN TENER QUE CONCATENARLO A MANO EN CADA
007400*    STRING. LA CLASE LETRA-DIGITO-ARROBA ACOTA, EN UN SOLO
007500*    LUGAR, EL JUEGO DE CARACTERES QUE SE ACEPTA COMO VALIDO
007600*    DENTRO DE UNA DIRECCION DE CORREO (VER SECCION 391).
007700 SPECIAL-NAMES.
007800     CURRENCY SIGN IS "Q" WITH PICTURE SYMBOL "Q"
007900     CLASS LETRA-DIGITO-ARROBA IS "A" THRU "Z" "a" THRU "z"
008000                                 "0" THRU "9" "@" "." "-" "_" "+"
008100     C01 IS TOP-OF-FORM.
008200*-----------------------------------------------------------------
008300*    ARCHIVOS DEL PROCESO DE APERTURA: LA SOLICITUD DE ENTRADA
008400*    (CTASOL), EL MAESTRO VIGENTE QUE SE LEE Y EL MAESTRO NUEVO
008500*    QUE SE ESCRIBE (CTAMAEE/CTAMAES - EL PROGRAMA NUNCA
008600*    ACTUALIZA EL MAESTRO EN SITIO, SIEMPRE GENERA UNA COPIA
008700*    NUEVA), EL DIARIO DE MOVIMIENTOS (CTAMOV) DONDE QUEDA EL
008800*    DEPOSITO INICIAL DE CADA CUENTA ABIERTA, Y EL REPORTE DE
008900*    CONTROL (CTACTL) CON UNA LINEA POR SOLICITUD AEPTADA O
009000*    RECHAZADA.
009100 INPUT-OUTPUT                SECTION.
009200 FILE-CONTROL.
009300*    ARCHIVO DE ENTRADA CON LAS SOLICITUDES DE APERTURA DEL DIA.
009400     SELECT  CTASOL-ENTRADA
009500             ASSIGN TO CTASOL
009600             ORGANIZATION IS SEQUENTIAL
009700             FILE STATUS IS FS-CTASOL.
009800
009900*    MAESTRO DE CUENTAS VIGENTE, SOLO LECTURA.
010000     SELECT  CTAMAE-ENTRADA
010100             ASSIGN TO CTAMAEE
010200             ORGANIZATION IS SEQUENTIAL
010300             FILE STATUS IS FS-CTAMAEE.
010400
010500*    MAESTRO DE CUENTAS DE SALIDA (EL VIGENTE MAS LAS CUENTAS
010600*    NUEVAS). EL SIGUIENTE PROGRAMA DEL CORRIDO LO RENOMBRA AL
010700*    MAESTRO VIGENTE ANTES DE LA SIGUIENTE EJECUCION.
010800     SELECT  CTAMAE-SALIDA
010900             ASSIGN TO CTAMAES
011000             ORGANIZATION IS SEQUENTIAL
011100             FILE STATUS IS FS-CTAMAES.
011200
011300*    DIARIO DE MOVIMIENTOS DONDE QUEDA EL DEPOSITO INICIAL DE
011400*    CADA CUENTA ABIERTA.
011500     SELECT  CTAMOV-DIARIO
011600             ASSIGN TO CTAMOV
011700             ORGANIZATION IS SEQUENTIAL
011800             FILE STATUS IS FS-CTAMOV.
011900
012000*    REPORTE DE CONTROL DEL CORRIDO, UNA LINEA POR SOLICITUD.
012100     SELECT  CTACTL-REPORTE
012200             ASSIGN TO CTACTL
012300             ORGANIZATION IS LINE SEQUENTIAL
012400             FILE STATUS IS FS-CTACTL.
012500******************************************************************
012600 DATA                        DIVISION.
012700*-----------------------------------------------------------------
012800 FILE                        SECTION.
012900*    SOLICITUD DE APERTURA, UN REGISTRO POR CLIENTE QUE PIDE
013000*    CUENTA NUEVA. LAYOUT COMPARTIDO (COPY CTASOL) CON CUALQUIER
013100*    OTRO PROGRAMA QUE ALGUN DIA GENERE EL ARCHIVO DE SOLICITUDES.
013200 FD  CTASOL-ENTRADA
013300     RECORD CONTAINS 240 CHARACTERS
013400     LABEL RECORD IS STANDARD.
013500     COPY CTASOL.
013600
013700*    MAESTRO DE CUENTAS VIGENTE AL INICIO DEL CORRIDO (SOLO
013800*    LECTURA EN ESTE PROGRAMA).
013900 FD  CTAMAE-ENTRADA
014000     RECORD CONTAINS 260 CHARACTERS
014100     LABEL RECORD IS STANDARD.
014200     COPY CTAMAE.
014300
014400*    MAESTRO DE SALIDA: COPIA INTEGRA DEL MAESTRO DE ENTRADA MAS
014500*    LAS CUENTAS NUEVAS ACEPTADAS EN ESTE CORRIDO. SE REUTILIZA
014600*    EL COPYBOOK CTAMAE RENOMBRANDO EL 01 PARA PODER TENER ABIERTO
014700*    A LA VEZ EL MAESTRO DE ENTRADA Y EL DE SALIDA.
014800 FD  CTAMAE-SALIDA
014900     RECORD CONTAINS 260 CHARACTERS
015000     LABEL RECORD IS STANDARD.
015100     COPY CTAMAE REPLACING REG-CTAMAE BY REG-CTAMAE-SALIDA.
015200
015300*    DIARIO DE MOVIMIENTOS: SE APPENDEA UN REGISTRO DE DEPOSITO
015400*    POR CADA CUENTA QUE SE ABRE (EL DEPOSITO INICIAL).
015500 FD  CTAMOV-DIARIO
015600     RECORD CONTAINS 170 CHARACTERS
015700     LABEL RECORD IS STANDARD.
015800     COPY CTAMOV.
015900
016000*    REPORTE DE CONTROL DEL CORRIDO (UNA LINEA POR SOLICITUD MAS
016100*    LAS ESTADISTICAS FINALES). SE IMPRIME DIRECTO, SIN COPYBOOK,
016200*    POR SER UN LAYOUT EXCLUSIVO DE ESTE PROGRAMA.
016300 FD  CTACTL-REPORTE
016400     RECORD CONTAINS 132 CHARACTERS.
016500 01  LINEA-CONTROL                   PIC X(132).
016600*-----------------------------------------------------------------
016700 WORKING-STORAGE             SECTION.
016800*-----------------------------------------------------------------
016900*    CONTADORES DE USO GENERAL PARA LOS RECORRIDOS CARACTER POR
017000*    CARACTER DEL SANEAMIENTO DE CADENAS (SECCION 321) Y DE LA
017100*    VALIDACION DE CORREO (SECCIONES 333/391/392/393). SE DEJAN A
017200*    NIVEL 77 POR SER ESCALARES SUELTOS, SIN RELACION DE GRUPO CON
017300*    NINGUN OTRO DATO DEL PROGRAMA.
017400*-----------------------------------------------------------------
017500 77  WKS-I                           PIC 9(03) COMP VALUE ZERO.
017600 77  WKS-J                           PIC 9(03) COMP VALUE ZERO.
017700*-----------------------------------------------------------------
017800*    AREA DE SWITCHES (INDICADORES DE FIN DE ARCHIVO Y DE RECHAZO)
017900*    Y DE LOS CONTADORES DE CONTROL QUE SE IMPRIMEN AL FINAL DEL
018000*    CORRIDO EN LA SECCION 400-ESTADISTICAS-FINALES.
018100*-----------------------------------------------------------------
018200 01  SWITCHES-Y-CONTADORES.
018300*        CODIGOS DE ESTADO (FILE STATUS) DE CADA ARCHIVO ABIERTO
018400*        POR ESTE PROGRAMA. SE REVISAN JUNTOS EN 100-ABRE-ARCHIVOS
018500*        Y SE DEJAN AQUI, Y NO LOCALES A ESA SECCION, PORQUE ASI
018600*        QUEDAN VISIBLES DESDE CUALQUIER PARRAFO SI ALGUN DIA SE
018700*        NECESITA REVISARLOS DESPUES DE UN READ O WRITE.
018800     05  FS-CTASOL                   PIC X(02) VALUE ZEROS.
018900     05  FS-CTAMAEE                  PIC X(02) VALUE ZEROS.
019000     05  FS-CTAMAES                  PIC X(02) VALUE ZEROS.
019100     05  FS-CTAMOV                   PIC X(02) VALUE ZEROS.
019200     05  FS-CTACTL                   PIC X(02) VALUE ZEROS.
019300*        INDICADORES DE FIN DE ARCHIVO DE LOS DOS UNICOS ARCHIVOS
019400*        DE ENTRADA DEL PROGRAMA (LA SOLICITUD Y EL MAESTRO
019500*        VIGENTE). LOS DEMAS ARCHIVOS SON SOLO DE SALIDA.
019600     05  WKS-FIN-CTASOL              PIC X(01) VALUE "N".
019700         88  FIN-CTASOL                        VALUE "Y".
019800     05  WKS-FIN-CTAMAEE             PIC X(01) VALUE "N".
019900         88  FIN-CTAMAEE                       VALUE "Y".
020000*        CONTADORES DE CONTROL QUE SE IMPRIMEN EN LA SECCION
020100*        400-ESTADISTICAS-FINALES AL TERMINAR EL CORRIDO.
020200     05  WKS-SOLIC-LEIDAS            PIC 9(07) COMP VALUE ZERO.
020300     05  WKS-SOLIC-ACEPTADAS         PIC 9(07) COMP VALUE ZERO.
020400     05  WKS-SOLIC-RECHAZADAS        PIC 9(07) COMP VALUE ZERO.
020500     05  WKS-CUENTAS-LEIDAS          PIC 9(07) COMP VALUE ZERO.
020600     05  WKS-LINEAS-CONTROL          PIC 9(07) COMP VALUE ZERO.
020700*        RESULTADO DE LA CASCADA DE VALIDACIONES DE LA SOLICITUD
020800*        (SECCION 330). EN CUANTO CUALQUIER VALIDACION LO ENCIENDE
020900*        LAS VALIDACIONES SIGUIENTES YA NO SE EJECUTAN.
021000     05  WKS-RECHAZO-VALIDO          PIC X(01) VALUE "N".
021100         88  SOLICITUD-RECHAZADA               VALUE "Y".
021200     05  WKS-MOTIVO-RECHAZO          PIC X(60) VALUE SPACES.
021300     05  FILLER                      PIC X(10).
021400*-----------------------------------------------------------------
021500*    TABLA DE CORREOS/TELEFONOS YA EN USO. SE CARGA UNA VEZ CON
021600*    LO QUE TRAE EL MAESTRO (SECCION 220) Y SE VA AMPLIANDO CON
021700*    CADA SOLICITUD QUE SE ACEPTA EN EL MISMO CORRIDO (SECCION
021800*    340), PARA QUE DOS SOLICITUDES DEL MISMO LOTE QUE COMPARTAN
021900*    CORREO O TELEFONO NO PUEDAN AMBAS QUEDAR ACEPTADAS.
022000*-----------------------------------------------------------------
022100 01  TABLA-DUPLICADOS.
022200     05  TAB-CUENTA-EXISTENTE OCCURS 2000 TIMES
022300                              INDEXED BY IX-TABLA.
022400         10  TAB-CORREO-MAYUSCULA    PIC X(50).
022500         10  TAB-TELEFONO            PIC X(10).
022600         10  FILLER                  PIC X(05).
022700 01  WKS-TOTAL-TABLA                 PIC 9(04) COMP VALUE ZERO.
022800*-----------------------------------------------------------------
022900*         CALCULO DEL CONSECUTIVO DE NUMERO DE CUENTA
023000*         (VER RQ-0512: EL SUFIJO YA NO VIENE DE SYSIN, SE TOMA
023100*         EL MAYOR SUFIJO "ACCnnnnnnnnnnnnn" ENCONTRADO AL LEER
023200*         EL MAESTRO VIGENTE Y SE LE SUMA 1 POR CADA CUENTA QUE
023300*         SE VA ACEPTANDO).
023400*-----------------------------------------------------------------
023500*        EL MAYOR SUFIJO VISTO AL RECORRER EL MAESTRO EN LA
023600*        SECCION 220. SE DEFINE COMP-3 (EMPAQUETADO) PORQUE ASI
023700*        LO TRAE EL CAMPO EQUIVALENTE EN OTROS PROGRAMAS DE LA
023800*        SUITE DE CUENTAS QUE MANEJAN ESTE MISMO CONSECUTIVO.
023900 01  WKS-MAYOR-SUFIJO-LEIDO          PIC 9(13) COMP-3 VALUE ZERO.
024000*        COPIA DE TRABAJO DE CTA-NUMERO PARA PODER PARTIRLO EN
024100*        PREFIJO/SUFIJO SIN TOCAR EL CAMPO DEL REGISTRO.
024200 01  WKS-CTA-NUMERO-COPIA            PIC X(16).
024300 01  WKS-CTA-NUMERO-COPIA-R REDEFINES WKS-CTA-NUMERO-COPIA.
024400     05  WKS-CTA-COPIA-PREFIJO       PIC X(03).
024500     05  WKS-CTA-COPIA-SUFIJO        PIC 9(13).
024600*        NUMERO DE CUENTA QUE SE ARMA PARA CADA SOLICITUD ACEPTADA
024700*        (SECCION 340): PREFIJO FIJO "ACC" MAS EL SIGUIENTE
024800*        CONSECUTIVO DISPONIBLE.
024900 01  WKS-CTA-NUMERO-NUEVA.
025000     05  WKS-CTA-PREFIJO-NUEVO       PIC X(03) VALUE "ACC".
025100     05  WKS-CTA-SUFIJO-NUEVO        PIC 9(13).
025200 01  WKS-CTA-NUMERO-NUEVA-R REDEFINES WKS-CTA-NUMERO-NUEVA
025300                              PIC X(16).
025400*-----------------------------------------------------------------
025500*         FECHA DEL SISTEMA (FECHA DE APERTURA)
025600*-----------------------------------------------------------------
025700 01  WKS-FECHA-SISTEMA               PIC 9(08) VALUE ZERO.
025800 01  WKS-FECHA-SISTEMA-R REDEFINES WKS-FECHA-SISTEMA.
025900     05  WKS-ANIO-SISTEMA            PIC 9(04).
026000     05  WKS-MES-SISTEMA             PIC 9(02).
026100     05  WKS-DIA-SISTEMA             PIC 9(02).
026200*-----------------------------------------------------------------
026300*         AREA GENERICA PARA SANEAMIENTO DE CADENAS (SANITIZE)
026400*         (RQ-0601): ENTRA EN WKS-CADENA-SANEAR, SALE RECORTADA
026500*         Y CON LOS ESPACIOS INTERNOS COMPRIMIDOS EN
026600*         WKS-CADENA-RESULTADO.
026700*-----------------------------------------------------------------
026800 01  WKS-CADENA-SANEAR               PIC X(100) VALUE SPACES.
026900 01  WKS-CADENA-RESULTADO            PIC X(100) VALUE SPACES.
027000 01  WKS-LONGITUD-CAMPO              PIC 9(03) COMP VALUE ZERO.
027100 01  WKS-ULTIMO-NO-BLANCO            PIC 9(03) COMP VALUE ZERO.
027200 01  WKS-PRIMER-NO-BLANCO            PIC 9(03) COMP VALUE ZERO.
027300 01  WKS-LONGITUD-EFECTIVA           PIC 9(03) COMP VALUE ZERO.
027400*-----------------------------------------------------------------
027500*         AREA DE TRABAJO PARA VALIDACION DE CORREO
027600*-----------------------------------------------------------------
027700 01  WKS-POS-ARROBA                  PIC 9(03) COMP VALUE ZERO.
027800 01  WKS-CUENTA-ARROBAS              PIC 9(03) COMP VALUE ZERO.
027900 01  WKS-POS-ULTIMO-PUNTO            PIC 9(03) COMP VALUE ZERO.
028000 01  WKS-LETRAS-DESPUES-PUNTO        PIC 9(03) COMP VALUE ZERO.
028100 01  WKS-CORREO-OK                   PIC X(01) VALUE "N".
028200     88  CORREO-ES-VALIDO                      VALUE "Y".
028300*    SE ENCIENDE SI ALGUN CARACTER DEL CORREO NO PERTENECE A LA
028400*    CLASE LETRA-DIGITO-ARROBA DECLARADA EN SPECIAL-NAMES (LETRAS,
028500*    DIGITOS, ARROBA, PUNTO, GUION, GUION-BAJO O MAS). EVITA QUE
028600*    PASEN CORREOS CON ESPACIOS INTERNOS U OTROS SIMBOLOS RAROS
028700*    AUNQUE LA FORMA GENERAL (ARROBA + PUNTO) SEA CORRECTA.
028800 01  WKS-CORREO-CARACTER-MALO        PIC X(01) VALUE "N".
028900     88  CORREO-TIENE-CARACTER-INVALIDO        VALUE "Y".
029000 01  WKS-CORREO-SOLICITUD-MAY        PIC X(50) VALUE SPACES.
029100 01  WKS-CORREO-MAESTRO-MAY          PIC X(50) VALUE SPACES.
029200*-----------------------------------------------------------------
029300*    SWITCH GENERICO USADO POR LA VALIDACION DE DUPLICADOS (338)
029400*    PARA CORTAR EL PERFORM UNTIL EN CUANTO ENCUENTRA UNA CUENTA
029500*    QUE YA TIENE EL MISMO CORREO O TELEFONO.
029600*-----------------------------------------------------------------
029700 01  WKS-CAMPO-VALIDO                PIC X(01) VALUE "N".
029800     88  CAMPO-ES-VALIDO                       VALUE "Y".
029900*-----------------------------------------------------------------
030000*    MASCARA DE EDICION PARA IMPRIMIR MONTOS EN EL REPORTE DE
030100*    CONTROL (CTACTL), CON SEPARADOR DE MILES Y DOS DECIMALES.
030200*-----------------------------------------------------------------
030300 01  WKS-MASCARA-MONTO               PIC Z,ZZZ,ZZZ,ZZ9.99.
030400*-----------------------------------------------------------------
030500 PROCEDURE                   DIVISION.
030600*-----------------------------------------------------------------
030700*    PARRAFO PRINCIPAL: ABRE ARCHIVOS, CARGA EL MAESTRO VIGENTE EN
030800*    LA TABLA DE DUPLICADOS, PROCESA SOLICITUD POR SOLICITUD HASTA
030900*    FIN DE ARCHIVO, IMPRIME LAS ESTADISTICAS DEL CORRIDO Y CIERRA.
031000*-----------------------------------------------------------------
031100 000-PRINCIPAL SECTION.
031200     PERFORM 100-ABRE-ARCHIVOS      THRU 100-ABRE-ARCHIVOS-E.
031300     PERFORM 200-COPIA-Y-VALIDA-MAESTRO
031400                             THRU 200-COPIA-Y-VALIDA-MAESTRO-E.
031500     PERFORM 300-LEE-SOLICITUD      THRU 300-LEE-SOLICITUD-E.
031600     PERFORM 310-PROCESA-UNA-SOLICITUD
031700                             THRU 310-PROCESA-UNA-SOLICITUD-E
031800                             UNTIL FIN-CTASOL.
031900     PERFORM 400-ESTADISTICAS-FINALES
032000                             THRU 400-ESTADISTICAS-FINALES-E.
032100     PERFORM 900-CIERRA-ARCHIVOS    THRU 900-CIERRA-ARCHIVOS-E.
032200     STOP RUN.
032300 000-PRINCIPAL-E. EXIT.
032400*-----------------------------------------------------------------
032500*    ABRE LOS CINCO ARCHIVOS DEL CORRIDO Y TOMA LA FECHA DEL
032600*    SISTEMA, QUE SE USA COMO FECHA DE APERTURA DE TODAS LAS
032700*    CUENTAS ACEPTADAS EN ESTE CORRIDO. SI CUALQUIER OPEN FALLA
032800*    SE ABORTA CON RETURN-CODE 91 (CONVENCION DEL DEPARTAMENTO
032900*    PARA ERRORES DE ARCHIVO EN BATCH).
033000*-----------------------------------------------------------------
033100 100-ABRE-ARCHIVOS SECTION.
033200     OPEN INPUT   CTASOL-ENTRADA
033300          INPUT   CTAMAE-ENTRADA
033400          OUTPUT  CTAMAE-SALIDA
033500          OUTPUT  CTAMOV-DIARIO
033600          OUTPUT  CTACTL-REPORTE.
033700     IF FS-CTASOL NOT = "00" OR FS-CTAMAEE NOT = "00"
033800                      OR FS-CTAMAES NOT = "00"
033900                      OR FS-CTAMOV  NOT = "00"
034000                      OR FS-CTACTL  NOT = "00"
034100        DISPLAY "CTAB1C01 - ERROR AL ABRIR ARCHIVOS" UPON CONSOLE
034200        DISPLAY "  FS-CTASOL  = " FS-CTASOL  UPON CONSOLE
034300        DISPLAY "  FS-CTAMAEE = " FS-CTAMAEE UPON CONSOLE
034400        DISPLAY "  FS-CTAMAES = " FS-CTAMAES UPON CONSOLE
034500        DISPLAY "  FS-CTAMOV  = " FS-CTAMOV  UPON CONSOLE
034600        DISPLAY "  FS-CTACTL  = " FS-CTACTL  UPON CONSOLE
034700        MOVE 91 TO RETURN-CODE
034800        STOP RUN
034900     END-IF.
035000     ACCEPT WKS-FECHA-SISTEMA FROM DATE YYYYMMDD.
035100 100-ABRE-ARCHIVOS-E. EXIT.
035200*-----------------------------------------------------------------
035300*    SECCION 200 - COPIA EL MAESTRO VIGENTE AL MAESTRO DE SALIDA
035400*    Y CONSTRUYE, DE PASO, LA TABLA DE CORREOS/TELEFONOS
035500*    EXISTENTES Y EL MAYOR CONSECUTIVO DE CUENTA YA ASIGNADO.
035600*    ESTE ES EL UNICO LUGAR DONDE SE LEE CTAMAE-ENTRADA; DE AQUI
035700*    EN ADELANTE TODO SE TRABAJA CONTRA CTAMAE-SALIDA Y LA TABLA.
035800*-----------------------------------------------------------------
035900 200-COPIA-Y-VALIDA-MAESTRO SECTION.
036000     PERFORM 210-LEE-CTAMAE-ENTRADA THRU 210-LEE-CTAMAE-ENTRADA-E.
036100     PERFORM 220-COPIA-UN-REGISTRO THRU 220-COPIA-UN-REGISTRO-E
036200                             UNTIL FIN-CTAMAEE.
036300 200-COPIA-Y-VALIDA-MAESTRO-E. EXIT.
036400*-----------------------------------------------------------------
036500*    LECTURA DEL MAESTRO VIGENTE, UN REGISTRO A LA VEZ.
036600*-----------------------------------------------------------------
036700 210-LEE-CTAMAE-ENTRADA SECTION.
036800     READ CTAMAE-ENTRADA
036900          AT END SET FIN-CTAMAEE TO TRUE
037000     END-READ.
037100 210-LEE-CTAMAE-ENTRADA-E. EXIT.
037200*-----------------------------------------------------------------
037300*    POR CADA CUENTA DEL MAESTRO: (1) LA AGREGA A LA TABLA DE
037400*    DUPLICADOS CON EL CORREO EN MAYUSCULAS, PARA QUE LA
037500*    COMPARACION CONTRA SOLICITUDES NUEVAS SEA INSENSIBLE A
037600*    MAYUSCULA/MINUSCULA; (2) SI EL NUMERO DE CUENTA TRAE EL
037700*    PREFIJO "ACC" (EL QUE ASIGNA ESTE MISMO PROGRAMA) Y SU
037800*    SUFIJO ES MAYOR AL MAYOR VISTO HASTA AHORA, ACTUALIZA EL
037900*    CONSECUTIVO; (3) COPIA EL REGISTRO TAL CUAL AL MAESTRO DE
038000*    SALIDA.
038100*-----------------------------------------------------------------
038200 220-COPIA-UN-REGISTRO SECTION.
038300     ADD 1 TO WKS-CUENTAS-LEIDAS
038400     ADD 1 TO WKS-TOTAL-TABLA
038500     MOVE CTA-CORREO-ELECTRONICO TO WKS-CORREO-MAESTRO-MAY
038600     INSPECT WKS-CORREO-MAESTRO-MAY
038700          CONVERTING "abcdefghijklmnopqrstuvwxyz"
038800                  TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
038900     MOVE WKS-CORREO-MAESTRO-MAY
039000                    TO TAB-CORREO-MAYUSCULA (WKS-TOTAL-TABLA)
039100     MOVE CTA-NUMERO-TELEFONO
039200                    TO TAB-TELEFONO (WKS-TOTAL-TABLA)
039300     MOVE CTA-NUMERO TO WKS-CTA-NUMERO-COPIA
039400     IF WKS-CTA-COPIA-PREFIJO = "ACC"
039500        AND WKS-CTA-COPIA-SUFIJO > WKS-MAYOR-SUFIJO-LEIDO
039600          MOVE WKS-CTA-COPIA-SUFIJO TO WKS-MAYOR-SUFIJO-LEIDO
039700     END-IF
039800     WRITE REG-CTAMAE-SALIDA FROM REG-CTAMAE
039900     PERFORM 210-LEE-CTAMAE-ENTRADA THRU 210-LEE-CTAMAE-ENTRADA-E.
040000 220-COPIA-UN-REGISTRO-E. EXIT.
040100*-----------------------------------------------------------------
040200*    SECCION 300 - PROCESA CADA SOLICITUD DE APERTURA
040300*-----------------------------------------------------------------
040400 300-LEE-SOLICITUD SECTION.
040500     READ CTASOL-ENTRADA
040600          AT END SET FIN-CTASOL TO TRUE
040700     END-READ.
040800 300-LEE-SOLICITUD-E. EXIT.
040900*-----------------------------------------------------------------
041000*    PARA CADA SOLICITUD LEIDA: SANEA LOS CAMPOS DE TEXTO, CORRE
041100*    TODAS LAS VALIDACIONES DE NEGOCIO Y, SEGUN EL RESULTADO,
041200*    ACEPTA O RECHAZA LA SOLICITUD ANTES DE LEER LA SIGUIENTE.
041300*-----------------------------------------------------------------
041400 310-PROCESA-UNA-SOLICITUD SECTION.
041500*    EL MOTIVO DE RECHAZO SE LIMPIA AL INICIO DE CADA SOLICITUD
041600*    PARA QUE UNA SOLICITUD ACEPTADA NUNCA ARRASTRE EL MOTIVO DE
041700*    LA SOLICITUD ANTERIOR.
041800     ADD 1 TO WKS-SOLIC-LEIDAS
041900     MOVE "N" TO WKS-RECHAZO-VALIDO
042000     MOVE SPACES TO WKS-MOTIVO-RECHAZO
042100     PERFORM 320-SANEA-CAMPOS-SOLICITUD
042200                          THRU 320-SANEA-CAMPOS-SOLICITUD-E
042300     PERFORM 330-VALIDA-SOLICITUD THRU 330-VALIDA-SOLICITUD-E
042400     IF SOLICITUD-RECHAZADA
042500        PERFORM 380-RECHAZA-SOLICITUD THRU 380-RECHAZA-SOLICITUD-E
042600     ELSE
042700        PERFORM 340-ACEPTA-SOLICITUD THRU 340-ACEPTA-SOLICITUD-E
042800     END-IF
042900     PERFORM 300-LEE-SOLICITUD THRU 300-LEE-SOLICITUD-E.
043000 310-PROCESA-UNA-SOLICITUD-E. EXIT.
043100*-----------------------------------------------------------------
043200*    SANEAMIENTO (SANITIZE) - RQ-0601: RECORTA Y COMPRIME ESPACIOS
043300*    EN NOMBRE, TELEFONO, CORREO Y DIRECCION ANTES DE VALIDAR,
043400*    PARA QUE UN USUARIO QUE CAPTURO "JUAN   PEREZ" O DEJO
043500*    ESPACIOS DE MAS AL INICIO/FINAL NO SEA RECHAZADO POR ESO.
043600*-----------------------------------------------------------------
043700 320-SANEA-CAMPOS-SOLICITUD SECTION.
043800*    SE REPITE LA MISMA SECUENCIA MOVE/PERFORM/MOVE PARA CADA
043900*    UNO DE LOS CUATRO CAMPOS DE TEXTO DE LA SOLICITUD PORQUE
044000*    321-COMPRIME-ESPACIOS TRABAJA SOBRE UNA SOLA AREA DE
044100*    TRABAJO (WKS-CADENA-SANEAR/WKS-CADENA-RESULTADO) A LA VEZ.
044200     MOVE SOL-NOMBRE-CLIENTE TO WKS-CADENA-SANEAR
044300     PERFORM 321-COMPRIME-ESPACIOS THRU 321-COMPRIME-ESPACIOS-E
044400     MOVE WKS-CADENA-RESULTADO(1:50) TO SOL-NOMBRE-CLIENTE
044500     MOVE SOL-NUMERO-TELEFONO TO WKS-CADENA-SANEAR
044600     PERFORM 321-COMPRIME-ESPACIOS THRU 321-COMPRIME-ESPACIOS-E
044700     MOVE WKS-CADENA-RESULTADO(1:10) TO SOL-NUMERO-TELEFONO
044800     MOVE SOL-CORREO-ELECTRONICO TO WKS-CADENA-SANEAR
044900     PERFORM 321-COMPRIME-ESPACIOS THRU 321-COMPRIME-ESPACIOS-E
045000     MOVE WKS-CADENA-RESULTADO(1:50) TO SOL-CORREO-ELECTRONICO
045100     MOVE SOL-DIRECCION TO WKS-CADENA-SANEAR
045200     PERFORM 321-COMPRIME-ESPACIOS THRU 321-COMPRIME-ESPACIOS-E
045300     MOVE WKS-CADENA-RESULTADO(1:100) TO SOL-DIRECCION.
045400 320-SANEA-CAMPOS-SOLICITUD-E. EXIT.
045500*-----------------------------------------------------------------
045600*    RUTINA GENERICA: RECORTA ESPACIOS A IZQUIERDA/DERECHA Y
045700*    COMPRIME CORRIDAS DE ESPACIOS INTERNOS A UNO SOLO.
045800*    ENTRA EN WKS-CADENA-SANEAR, SALE EN WKS-CADENA-RESULTADO.
045900*    SI EL CAMPO VIENE TODO EN BLANCO SE SALE DE UNA VEZ (GO TO)
046000*    DEJANDO WKS-CADENA-RESULTADO EN SPACES.
046100*-----------------------------------------------------------------
046200 321-COMPRIME-ESPACIOS SECTION.
046300     MOVE SPACES TO WKS-CADENA-RESULTADO
046400     MOVE ZERO TO WKS-PRIMER-NO-BLANCO WKS-ULTIMO-NO-BLANCO
046500     MOVE ZERO TO WKS-I WKS-J
046600     PERFORM 322-BUSCA-PRIMER-NO-BLANCO
046700          THRU 322-BUSCA-PRIMER-NO-BLANCO-E
046800          VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 100
046900                  OR WKS-PRIMER-NO-BLANCO NOT = ZERO
047000     IF WKS-PRIMER-NO-BLANCO = ZERO
047100        GO TO 321-COMPRIME-ESPACIOS-E
047200     END-IF
047300     PERFORM 323-BUSCA-ULTIMO-NO-BLANCO
047400          THRU 323-BUSCA-ULTIMO-NO-BLANCO-E
047500          VARYING WKS-I FROM 100 BY -1 UNTIL WKS-I < 1
047600                  OR WKS-ULTIMO-NO-BLANCO NOT = ZERO
047700     MOVE ZERO TO WKS-J
047800     MOVE WKS-PRIMER-NO-BLANCO TO WKS-I
047900     PERFORM 324-COPIA-UN-CARACTER THRU 324-COPIA-UN-CARACTER-E
048000          UNTIL WKS-I > WKS-ULTIMO-NO-BLANCO.
048100 321-COMPRIME-ESPACIOS-E. EXIT.
048200*-----------------------------------------------------------------
048300*    BUSCA, DESDE EL INICIO DEL CAMPO, LA PRIMERA POSICION QUE
048400*    NO SEA ESPACIO.
048500*-----------------------------------------------------------------
048600 322-BUSCA-PRIMER-NO-BLANCO SECTION.
048700*    SOLO GRABA LA POSICION LA PRIMERA VEZ QUE LA ENCUENTRA,
048800*    PORQUE EL PERFORM VARYING QUE LA INVOCA SE DETIENE EN CUANTO
048900*    WKS-PRIMER-NO-BLANCO DEJA DE SER CERO.
049000     IF WKS-CADENA-SANEAR(WKS-I:1) NOT = SPACE
049100        MOVE WKS-I TO WKS-PRIMER-NO-BLANCO
049200     END-IF.
049300 322-BUSCA-PRIMER-NO-BLANCO-E. EXIT.
049400*-----------------------------------------------------------------
049500*    BUSCA, DESDE EL FINAL DEL CAMPO HACIA ATRAS, LA ULTIMA
049600*    POSICION QUE NO SEA ESPACIO. SE REUTILIZA TAMBIEN DESDE
049700*    390-LONGITUD-RECORTADA PARA MEDIR LONGITUD EFECTIVA.
049800*-----------------------------------------------------------------
049900 323-BUSCA-ULTIMO-NO-BLANCO SECTION.
050000     IF WKS-CADENA-SANEAR(WKS-I:1) NOT = SPACE
050100        MOVE WKS-I TO WKS-ULTIMO-NO-BLANCO
050200     END-IF.
050300 323-BUSCA-ULTIMO-NO-BLANCO-E. EXIT.
050400*-----------------------------------------------------------------
050500*    COPIA UN CARACTER DE WKS-CADENA-SANEAR A WKS-CADENA-RESULTADO,
050600*    SALTANDOSE EL CARACTER SI ES UN ESPACIO QUE VIENE INMEDIATA-
050700*    MENTE DESPUES DE OTRO ESPACIO YA COPIADO (ASI SE COLAPSAN
050800*    CORRIDAS DE VARIOS ESPACIOS A UNO SOLO).
050900*-----------------------------------------------------------------
051000 324-COPIA-UN-CARACTER SECTION.
051100*    WKS-J AVANZA SOLO CUANDO SE COPIA UN CARACTER DE VERDAD; SI
051200*    EL CARACTER ES UN ESPACIO REPETIDO SE RETROCEDE WKS-J PARA
051300*    QUE LA SIGUIENTE COPIA SOBREESCRIBA EL MISMO LUGAR.
051400     ADD 1 TO WKS-J
051500     IF WKS-CADENA-SANEAR(WKS-I:1) = SPACE
051600        AND WKS-J NOT = 1
051700        AND WKS-CADENA-RESULTADO(WKS-J - 1:1) = SPACE
051800          SUBTRACT 1 FROM WKS-J
051900     ELSE
052000        MOVE WKS-CADENA-SANEAR(WKS-I:1)
052100                       TO WKS-CADENA-RESULTADO(WKS-J:1)
052200     END-IF
052300     ADD 1 TO WKS-I.
052400 324-COPIA-UN-CARACTER-E. EXIT.
052500*-----------------------------------------------------------------
052600*    SECCION 330 - VALIDACIONES DE NEGOCIO DE LA SOLICITUD.
052700*    SE CORREN EN CASCADA: EN CUANTO UNA VALIDACION RECHAZA LA
052800*    SOLICITUD (SOLICITUD-RECHAZADA QUEDA EN "Y"), LAS SIGUIENTES
052900*    YA NO SE EJECUTAN - ASI EL MOTIVO DE RECHAZO QUE QUEDA EN
053000*    WKS-MOTIVO-RECHAZO ES SIEMPRE EL DE LA PRIMERA VALIDACION
053100*    QUE FALLO.
053200*-----------------------------------------------------------------
053300 330-VALIDA-SOLICITUD SECTION.
053400*    CADA VALIDACION SE PROTEGE CON "IF NOT SOLICITUD-RECHAZADA"
053500*    EN VEZ DE USAR UN GO TO DE SALIDA, PARA QUE LA SECUENCIA
053600*    QUEDE LEGIBLE DE ARRIBA HACIA ABAJO Y SEA FACIL AGREGAR UNA
053700*    VALIDACION NUEVA EN EL ORDEN QUE CORRESPONDA.
053800     IF NOT SOLICITUD-RECHAZADA
053900        PERFORM 331-VALIDA-NOMBRE THRU 331-VALIDA-NOMBRE-E.
054000     IF NOT SOLICITUD-RECHAZADA
054100        PERFORM 332-VALIDA-TELEFONO THRU 332-VALIDA-TELEFONO-E.
054200     IF NOT SOLICITUD-RECHAZADA
054300        PERFORM 333-VALIDA-CORREO THRU 333-VALIDA-CORREO-E.
054400     IF NOT SOLICITUD-RECHAZADA
054500        PERFORM 334-VALIDA-DIRECCION THRU 334-VALIDA-DIRECCION-E.
054600     IF NOT SOLICITUD-RECHAZADA
054700        PERFORM 335-VALIDA-PIN-SOLICITUD
054800                             THRU 335-VALIDA-PIN-SOLICITUD-E.
054900     IF NOT SOLICITUD-RECHAZADA
055000        PERFORM 336-VALIDA-DEPOSITO THRU 336-VALIDA-DEPOSITO-E.
055100     IF NOT SOLICITUD-RECHAZADA
055200        PERFORM 337-VALIDA-DUPLICADOS THRU 337-VALIDA-DUPLICADOS-E.
055300 330-VALIDA-SOLICITUD-E. EXIT.
055400*-----------------------------------------------------------------
055500*    NAME: SOLO LETRAS Y ESPACIOS, LONGITUD RECORTADA 2-50.
055600*    EL CAMPO YA LLEGA SANEADO (SECCION 320), ASI QUE LA LONGITUD
055700*    EFECTIVA QUE MIDE 390-LONGITUD-RECORTADA ES CONFIABLE.
055800*-----------------------------------------------------------------
055900 331-VALIDA-NOMBRE SECTION.
056000     MOVE SOL-NOMBRE-CLIENTE TO WKS-CADENA-SANEAR
056100     PERFORM 390-LONGITUD-RECORTADA THRU 390-LONGITUD-RECORTADA-E
056200     IF SOL-NOMBRE-CLIENTE = SPACES
056300        OR WKS-LONGITUD-EFECTIVA < 2
056400        OR WKS-LONGITUD-EFECTIVA > 50
056500          SET SOLICITUD-RECHAZADA TO TRUE
056600          MOVE "NOMBRE INVALIDO (LONGITUD 2-50)"
056700                                    TO WKS-MOTIVO-RECHAZO
056800     ELSE
056900        IF SOL-NOMBRE-CLIENTE IS NOT ALPHABETIC
057000           SET SOLICITUD-RECHAZADA TO TRUE
057100           MOVE "NOMBRE INVALIDO (SOLO LETRAS Y ESPACIOS)"
057200                                    TO WKS-MOTIVO-RECHAZO
057300        END-IF
057400     END-IF.
057500 331-VALIDA-NOMBRE-E. EXIT.
057600*-----------------------------------------------------------------
057700*    PHONE: 10 DIGITOS, PRIMER DIGITO ENTRE 6 Y 9 (RANGO DE LAS
057800*    NUMERACIONES CELULARES LOCALES VIGENTES).
057900*-----------------------------------------------------------------
058000 332-VALIDA-TELEFONO SECTION.
058100     IF SOL-NUMERO-TELEFONO IS NOT NUMERIC
058200        SET SOLICITUD-RECHAZADA TO TRUE
058300        MOVE "TELEFONO INVALIDO (10 DIGITOS)"
058400                                 TO WKS-MOTIVO-RECHAZO
058500     ELSE
058600        IF SOL-NUMERO-TELEFONO(1:1) < "6"
058700           OR SOL-NUMERO-TELEFONO(1:1) > "9"
058800              SET SOLICITUD-RECHAZADA TO TRUE
058900              MOVE "TELEFONO INVALIDO (PRIMER DIGITO 6-9)"
059000                                    TO WKS-MOTIVO-RECHAZO
059100        END-IF
059200     END-IF.
059300 332-VALIDA-TELEFONO-E. EXIT.
059400*-----------------------------------------------------------------
059500*    EMAIL: SIMPLIFICACION BATCH - UNA SOLA ARROBA, NO AL INICIO,
059600*    AL MENOS UN PUNTO DESPUES DE LA ARROBA CON >= 2 LETRAS
059700*    DESPUES DEL ULTIMO PUNTO, Y NINGUN CARACTER FUERA DE LA
059800*    CLASE LETRA-DIGITO-ARROBA (SIN ESPACIOS INTERNOS NI SIMBOLOS
059900*    RAROS). NO SE INTENTA VALIDAR RFC 5322 COMPLETO, SOLO LO
060000*    SUFICIENTE PARA DETECTAR CAPTURA ERRONEA EN BATCH.
060100*-----------------------------------------------------------------
060200 333-VALIDA-CORREO SECTION.
060300     MOVE "N" TO WKS-CORREO-OK
060400     MOVE "N" TO WKS-CORREO-CARACTER-MALO
060500     IF SOL-CORREO-ELECTRONICO NOT = SPACES
060600        MOVE ZERO TO WKS-POS-ARROBA WKS-CUENTA-ARROBAS
060700        MOVE ZERO TO WKS-I
060800        PERFORM 391-BUSCA-ARROBA THRU 391-BUSCA-ARROBA-E
060900             VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 50
061000        IF WKS-CUENTA-ARROBAS = 1
061100           AND WKS-POS-ARROBA > 1
061200           AND NOT CORREO-TIENE-CARACTER-INVALIDO
061300              PERFORM 392-BUSCA-ULTIMO-PUNTO
061400                                   THRU 392-BUSCA-ULTIMO-PUNTO-E
061500              IF WKS-POS-ULTIMO-PUNTO > WKS-POS-ARROBA
061600                 AND WKS-LETRAS-DESPUES-PUNTO >= 2
061700                    SET CORREO-ES-VALIDO TO TRUE
061800              END-IF
061900        END-IF
062000     END-IF
062100     IF NOT CORREO-ES-VALIDO
062200        SET SOLICITUD-RECHAZADA TO TRUE
062300        MOVE "CORREO ELECTRONICO INVALIDO"
062400                                 TO WKS-MOTIVO-RECHAZO
062500     END-IF.
062600 333-VALIDA-CORREO-E. EXIT.
062700*-----------------------------------------------------------------
062800*    POR CADA POSICION DEL CAMPO CUENTA LAS ARROBAS Y GUARDA LA
062900*    POSICION DE LA PRIMERA; DE PASO VALIDA, USANDO LA CLASE
063000*    LETRA-DIGITO-ARROBA DE SPECIAL-NAMES, QUE TODA POSICION NO
063100*    BLANCA SEA UN CARACTER PERMITIDO EN UN CORREO (NI ESPACIOS
063200*    INTERNOS NI SIMBOLOS FUERA DE LA LISTA DE LA CLASE).
063300*-----------------------------------------------------------------
063400 391-BUSCA-ARROBA SECTION.
063500     IF SOL-CORREO-ELECTRONICO(WKS-I:1) = "@"
063600        ADD 1 TO WKS-CUENTA-ARROBAS
063700        IF WKS-POS-ARROBA = ZERO
063800           MOVE WKS-I TO WKS-POS-ARROBA
063900        END-IF
064000     ELSE
064100        IF SOL-CORREO-ELECTRONICO(WKS-I:1) NOT = SPACE
064200           AND SOL-CORREO-ELECTRONICO(WKS-I:1) NOT LETRA-DIGITO-ARROBA
064300              SET CORREO-TIENE-CARACTER-INVALIDO TO TRUE
064400        END-IF
064500     END-IF.
064600 391-BUSCA-ARROBA-E. EXIT.
064700*-----------------------------------------------------------------
064800*    DESDE LA ARROBA HACIA ADELANTE, BUSCA EL ULTIMO PUNTO DEL
064900*    DOMINIO Y CUENTA CUANTAS LETRAS LE SIGUEN (PARA EXIGIR UNA
065000*    EXTENSION DE DOMINIO DE AL MENOS 2 LETRAS, P.EJ. ".COM",
065100*    ".GT").
065200*-----------------------------------------------------------------
065300 392-BUSCA-ULTIMO-PUNTO SECTION.
065400     MOVE ZERO TO WKS-POS-ULTIMO-PUNTO WKS-LETRAS-DESPUES-PUNTO
065500     MOVE WKS-POS-ARROBA TO WKS-I
065600     PERFORM 393-REVISA-UN-CARACTER-CORREO
065700          THRU 393-REVISA-UN-CARACTER-CORREO-E
065800          VARYING WKS-I FROM WKS-POS-ARROBA BY 1
065900                  UNTIL WKS-I > 50.
066000 392-BUSCA-ULTIMO-PUNTO-E. EXIT.
066100*-----------------------------------------------------------------
066200*    SI LA POSICION ACTUAL ES UN PUNTO, LA RECUERDA COMO EL
066300*    ULTIMO PUNTO VISTO Y REINICIA EL CONTADOR DE LETRAS; SI NO,
066400*    Y YA SE VIO UN PUNTO, CUENTA LA LETRA.
066500*-----------------------------------------------------------------
066600 393-REVISA-UN-CARACTER-CORREO SECTION.
066700     IF SOL-CORREO-ELECTRONICO(WKS-I:1) = "."
066800        MOVE WKS-I TO WKS-POS-ULTIMO-PUNTO
066900        MOVE ZERO TO WKS-LETRAS-DESPUES-PUNTO
067000     ELSE
067100        IF WKS-POS-ULTIMO-PUNTO NOT = ZERO
067200           AND SOL-CORREO-ELECTRONICO(WKS-I:1) NOT = SPACE
067300           AND SOL-CORREO-ELECTRONICO(WKS-I:1) IS ALPHABETIC
067400                 ADD 1 TO WKS-LETRAS-DESPUES-PUNTO
067500        END-IF
067600     END-IF.
067700 393-REVISA-UN-CARACTER-CORREO-E. EXIT.
067800*-----------------------------------------------------------------
067900*    ADDRESS: LONGITUD RECORTADA MINIMA 10 (MAXIMO YA LO IMPONE
068000*    EL ANCHO DEL CAMPO, 100 POSICIONES) - RQ-0311.
068100*-----------------------------------------------------------------
068200 334-VALIDA-DIRECCION SECTION.
068300     MOVE SOL-DIRECCION TO WKS-CADENA-SANEAR
068400     PERFORM 390-LONGITUD-RECORTADA THRU 390-LONGITUD-RECORTADA-E
068500     IF WKS-LONGITUD-EFECTIVA < 10
068600        SET SOLICITUD-RECHAZADA TO TRUE
068700        MOVE "DIRECCION INVALIDA (LONGITUD MINIMA 10)"
068800                                 TO WKS-MOTIVO-RECHAZO
068900     END-IF.
069000 334-VALIDA-DIRECCION-E. EXIT.
069100*-----------------------------------------------------------------
069200*    PIN: EXACTAMENTE 4 DIGITOS. NO SE VALIDA NADA MAS SOBRE EL
069300*    PIN EN LA APERTURA (NI PATRONES DEBILES NI REPETICION) -
069400*    ESO QUEDA A CRITERIO DEL CLIENTE AL CAPTURARLO.
069500*-----------------------------------------------------------------
069600 335-VALIDA-PIN-SOLICITUD SECTION.
069700*    SOL-PIN YA VIENE DEFINIDO PIC 9(04) EN EL COPYBOOK CTASOL,
069800*    ASI QUE LA UNICA FORMA DE QUE LLEGUE AQUI MAL FORMADO ES
069900*    QUE EL ARCHIVO DE ENTRADA TRAIGA BASURA EN ESAS POSICIONES.
070000     IF SOL-PIN IS NOT NUMERIC
070100        SET SOLICITUD-RECHAZADA TO TRUE
070200        MOVE "PIN INVALIDO (4 DIGITOS)" TO WKS-MOTIVO-RECHAZO
070300     END-IF.
070400 335-VALIDA-PIN-SOLICITUD-E. EXIT.
070500*-----------------------------------------------------------------
070600*    DEPOSITO MINIMO POR TIPO DE CUENTA (RQ-0204): AHORRO (SV)
070700*    Q1,000.00, MONETARIA (CU) Q5,000.00, PLAZO FIJO (FD)
070800*    Q10,000.00. CUALQUIER OTRO TIPO DE CUENTA (QUE NO DEBERIA
070900*    LLEGAR YA QUE EL ARCHIVO DE SOLICITUDES SE GENERA CON LOS
071000*    TIPOS VALIDOS) CAE EN EL MINIMO DE AHORRO POR DEFECTO.
071100*-----------------------------------------------------------------
071200 336-VALIDA-DEPOSITO SECTION.
071300     IF SOL-DEPOSITO-INICIAL <= ZERO
071400        SET SOLICITUD-RECHAZADA TO TRUE
071500        MOVE "MONTO DE DEPOSITO INVALIDO"
071600                                 TO WKS-MOTIVO-RECHAZO
071700     ELSE
071800*       LOS TRES TIPOS DE CUENTA QUE GENERA EL ARCHIVO DE
071900*       SOLICITUDES SON "SV" (AHORRO), "CU" (MONETARIA) Y "FD"
072000*       (PLAZO FIJO); EL WHEN OTHER SOLO CUBRE UN TIPO NO
072100*       PREVISTO Y APLICA EL MINIMO MAS BAJO DE LOS TRES.
072200        EVALUATE TRUE
072300           WHEN SOL-TIPO-CUENTA = "SV"
072400               IF SOL-DEPOSITO-INICIAL < 1000.00
072500                  SET SOLICITUD-RECHAZADA TO TRUE
072600                  MOVE "DEPOSITO MINIMO AHORRO ES Q1,000.00"
072700                                    TO WKS-MOTIVO-RECHAZO
072800               END-IF
072900           WHEN SOL-TIPO-CUENTA = "CU"
073000               IF SOL-DEPOSITO-INICIAL < 5000.00
073100                  SET SOLICITUD-RECHAZADA TO TRUE
073200                  MOVE "DEPOSITO MINIMO MONETARIA ES Q5,000.00"
073300                                    TO WKS-MOTIVO-RECHAZO
073400               END-IF
073500           WHEN SOL-TIPO-CUENTA = "FD"
073600               IF SOL-DEPOSITO-INICIAL < 10000.00
073700                  SET SOLICITUD-RECHAZADA TO TRUE
073800                  MOVE "DEPOSITO MINIMO PLAZO FIJO ES Q10,000"
073900                                    TO WKS-MOTIVO-RECHAZO
074000               END-IF
074100           WHEN OTHER
074200               IF SOL-DEPOSITO-INICIAL < 1000.00
074300                  SET SOLICITUD-RECHAZADA TO TRUE
074400                  MOVE "DEPOSITO MINIMO ES Q1,000.00"
074500                                    TO WKS-MOTIVO-RECHAZO
074600               END-IF
074700        END-EVALUATE
074800     END-IF.
074900 336-VALIDA-DEPOSITO-E. EXIT.
075000*-----------------------------------------------------------------
075100*    CORREO (SIN DISTINGUIR MAYUSCULA/MINUSCULA) O TELEFONO
075200*    YA EXISTENTES EN EL MAESTRO O EN OTRA SOLICITUD YA ACEPTADA
075300*    DE ESTE MISMO CORRIDO (RQ-0388) - RECORRE TABLA-DUPLICADOS
075400*    DESDE EL PRINCIPIO HASTA ENCONTRAR COINCIDENCIA O TERMINARLA.
075500*-----------------------------------------------------------------
075600 337-VALIDA-DUPLICADOS SECTION.
075700*    EL CORREO SE PASA A MAYUSCULAS ANTES DE COMPARAR PORQUE LA
075800*    TABLA SE CARGO IGUAL EN MAYUSCULAS (SECCIONES 220 Y 340), ASI
075900*    "Juan@Banco.COM" Y "juan@banco.com" SE CONSIDERAN EL MISMO
076000*    CORREO.
076100     MOVE SOL-CORREO-ELECTRONICO TO WKS-CORREO-SOLICITUD-MAY
076200     INSPECT WKS-CORREO-SOLICITUD-MAY
076300          CONVERTING "abcdefghijklmnopqrstuvwxyz"
076400                  TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
076500     MOVE "N" TO WKS-CAMPO-VALIDO
076600     MOVE 1 TO IX-TABLA
076700     PERFORM 338-REVISA-UNA-CUENTA THRU 338-REVISA-UNA-CUENTA-E
076800          UNTIL IX-TABLA > WKS-TOTAL-TABLA
076900                OR CAMPO-ES-VALIDO.
077000 337-VALIDA-DUPLICADOS-E. EXIT.
077100*-----------------------------------------------------------------
077200*    COMPARA LA SOLICITUD CONTRA UNA ENTRADA DE LA TABLA. EN
077300*    CUANTO HAY COINCIDENCIA DE CORREO O TELEFONO, RECHAZA Y
077400*    CORTA EL RECORRIDO (CAMPO-ES-VALIDO).
077500*-----------------------------------------------------------------
077600 338-REVISA-UNA-CUENTA SECTION.
077700*    SI YA SE ENCONTRO COINCIDENCIA DE CORREO NO HACE FALTA
077800*    REVISAR TAMBIEN EL TELEFONO DE LA MISMA ENTRADA; POR ESO
077900*    EL TELEFONO SE REVISA SOLO EN LA RAMA ELSE.
078000     IF TAB-CORREO-MAYUSCULA (IX-TABLA) = WKS-CORREO-SOLICITUD-MAY
078100        SET SOLICITUD-RECHAZADA TO TRUE
078200        SET CAMPO-ES-VALIDO TO TRUE
078300        MOVE "CORREO YA EXISTE EN EL MAESTRO"
078400                                 TO WKS-MOTIVO-RECHAZO
078500     ELSE
078600        IF TAB-TELEFONO (IX-TABLA) = SOL-NUMERO-TELEFONO
078700           SET SOLICITUD-RECHAZADA TO TRUE
078800           SET CAMPO-ES-VALIDO TO TRUE
078900           MOVE "TELEFONO YA EXISTE EN EL MAESTRO"
079000                                    TO WKS-MOTIVO-RECHAZO
079100        END-IF
079200     END-IF
079300     SET IX-TABLA UP BY 1.
079400 338-REVISA-UNA-CUENTA-E. EXIT.
079500*-----------------------------------------------------------------
079600*    RUTINA COMPARTIDA: LONGITUD DE WKS-CADENA-SANEAR SIN
079700*    ESPACIOS A IZQUIERDA/DERECHA (EL CAMPO YA VIENE SANEADO).
079800*    USADA TANTO POR 331-VALIDA-NOMBRE COMO POR 334-VALIDA-
079900*    DIRECCION PARA NO DUPLICAR LA MISMA BUSQUEDA.
080000*-----------------------------------------------------------------
080100 390-LONGITUD-RECORTADA SECTION.
080200     MOVE ZERO TO WKS-ULTIMO-NO-BLANCO WKS-I WKS-LONGITUD-EFECTIVA
080300     PERFORM 323-BUSCA-ULTIMO-NO-BLANCO
080400          THRU 323-BUSCA-ULTIMO-NO-BLANCO-E
080500          VARYING WKS-I FROM 100 BY -1 UNTIL WKS-I < 1
080600                  OR WKS-ULTIMO-NO-BLANCO NOT = ZERO
080700     MOVE WKS-ULTIMO-NO-BLANCO TO WKS-LONGITUD-EFECTIVA.
080800 390-LONGITUD-RECORTADA-E. EXIT.
080900*-----------------------------------------------------------------
081000*    SECCION 340 - ACEPTA LA SOLICITUD: ASIGNA CUENTA, GRABA
081100*    EL MAESTRO Y EL MOVIMIENTO DE DEPOSITO INICIAL. EL NUMERO
081200*    DE CUENTA SE ARMA CON EL PREFIJO FIJO "ACC" MAS EL SIGUIENTE
081300*    CONSECUTIVO DISPONIBLE (WKS-MAYOR-SUFIJO-LEIDO + 1).
081400*-----------------------------------------------------------------
081500 340-ACEPTA-SOLICITUD SECTION.
081600     ADD 1 TO WKS-SOLIC-ACEPTADAS
081700     ADD 1 TO WKS-MAYOR-SUFIJO-LEIDO
081800     MOVE WKS-MAYOR-SUFIJO-LEIDO TO WKS-CTA-SUFIJO-NUEVO
081900     MOVE WKS-CTA-NUMERO-NUEVA-R TO CTA-NUMERO
082000     MOVE SOL-NOMBRE-CLIENTE     TO CTA-NOMBRE-CLIENTE
082100     MOVE SOL-NUMERO-TELEFONO    TO CTA-NUMERO-TELEFONO
082200     MOVE SOL-CORREO-ELECTRONICO TO CTA-CORREO-ELECTRONICO
082300     MOVE SOL-DIRECCION          TO CTA-DIRECCION
082400     MOVE SOL-TIPO-CUENTA        TO CTA-TIPO-CUENTA
082500     MOVE SOL-DEPOSITO-INICIAL   TO CTA-SALDO-ACTUAL
082600     MOVE WKS-FECHA-SISTEMA      TO CTA-FECHA-APERTURA
082700     MOVE SOL-PIN                TO CTA-PIN
082800     SET  CTA-ACTIVA             TO TRUE
082900     WRITE REG-CTAMAE-SALIDA FROM REG-CTAMAE
083000*    AGREGA LA CUENTA RECIEN ACEPTADA A TABLA-DUPLICADOS PARA QUE
083100*    UNA SOLICITUD POSTERIOR DEL MISMO LOTE NO PUEDA REPETIR SU
083200*    CORREO NI SU TELEFONO.
083300     ADD 1 TO WKS-TOTAL-TABLA
083400     MOVE WKS-CORREO-SOLICITUD-MAY
083500                    TO TAB-CORREO-MAYUSCULA (WKS-TOTAL-TABLA)
083600     MOVE SOL-NUMERO-TELEFONO
083700                    TO TAB-TELEFONO (WKS-TOTAL-TABLA)
083800     PERFORM 341-GRABA-MOVIMIENTO-APERTURA
083900                          THRU 341-GRABA-MOVIMIENTO-APERTURA-E
084000     PERFORM 385-ESCRIBE-ACEPTADA THRU 385-ESCRIBE-ACEPTADA-E.
084100 340-ACEPTA-SOLICITUD-E. EXIT.
084200*-----------------------------------------------------------------
084300*    GRABA EN EL DIARIO EL DEPOSITO INICIAL DE LA CUENTA RECIEN
084400*    ABIERTA. EL NUMERO DE TRANSACCION SE ARMA CON EL PREFIJO
084500*    "TXN" MAS EL MISMO CONSECUTIVO DE CUENTA (SON UNICOS PORQUE
084600*    CADA CUENTA SOLO TIENE UN DEPOSITO DE APERTURA).
084700*-----------------------------------------------------------------
084800 341-GRABA-MOVIMIENTO-APERTURA SECTION.
084900*    EL SALDO DESPUES DEL MOVIMIENTO ES SIEMPRE IGUAL AL MONTO
085000*    DEL DEPOSITO PORQUE LA CUENTA NO TIENE SALDO ANTERIOR - ES
085100*    SU PRIMER MOVIMIENTO.
085200     MOVE SPACES TO REG-CTAMOV
085300     STRING "TXN" WKS-CTA-SUFIJO-NUEVO DELIMITED BY SIZE
085400            INTO MOV-NUMERO-ID
085500     MOVE CTA-NUMERO             TO MOV-CTA-NUMERO
085600     SET  MOV-DEPOSITO           TO TRUE
085700     MOVE SOL-DEPOSITO-INICIAL   TO MOV-MONTO
085800     MOVE SOL-DEPOSITO-INICIAL   TO MOV-SALDO-DESPUES
085900     MOVE WKS-FECHA-SISTEMA      TO MOV-FECHA-MOVIMIENTO
086000     ACCEPT MOV-HORA-MOVIMIENTO  FROM TIME
086100     MOVE "Initial deposit - Account opening"
086200                                 TO MOV-DESCRIPCION
086300     MOVE SPACES                 TO MOV-CTA-CONTRARIA
086400     MOVE "SUCCESS"               TO MOV-ESTADO-MOVIMIENTO
086500     WRITE REG-CTAMOV.
086600 341-GRABA-MOVIMIENTO-APERTURA-E. EXIT.
086700*-----------------------------------------------------------------
086800*    ESCRIBE EN EL REPORTE DE CONTROL LA LINEA DE RECHAZO CON
086900*    NOMBRE, TELEFONO Y EL MOTIVO QUE HAYA DEJADO LA VALIDACION
087000*    QUE CORTO LA CASCADA DE LA SECCION 330.
087100*-----------------------------------------------------------------
087200 380-RECHAZA-SOLICITUD SECTION.
087300*    SOLO SE IMPRIMEN LOS PRIMEROS 20 CARACTERES DEL NOMBRE PARA
087400*    QUE LA LINEA DE CONTROL NO SE CORRA MAS ALLA DE LAS 132
087500*    POSICIONES DEL REPORTE.
087600     ADD 1 TO WKS-SOLIC-RECHAZADAS
087700     MOVE SPACES TO LINEA-CONTROL
087800     STRING "RECHAZADA  SOLIC=" SOL-NOMBRE-CLIENTE(1:20)
087900            "  TEL=" SOL-NUMERO-TELEFONO
088000            "  MOTIVO=" WKS-MOTIVO-RECHAZO
088100            DELIMITED BY SIZE INTO LINEA-CONTROL
088200     WRITE LINEA-CONTROL
088300     ADD 1 TO WKS-LINEAS-CONTROL.
088400 380-RECHAZA-SOLICITUD-E. EXIT.
088500*-----------------------------------------------------------------
088600*    ESCRIBE EN EL REPORTE DE CONTROL LA LINEA DE ACEPTACION CON
088700*    EL NUMERO DE CUENTA RECIEN ASIGNADO Y EL MONTO DEL DEPOSITO
088800*    INICIAL, YA EDITADO CON SEPARADOR DE MILES.
088900*-----------------------------------------------------------------
089000 385-ESCRIBE-ACEPTADA SECTION.
089100     MOVE SPACES TO LINEA-CONTROL
089200     MOVE SOL-DEPOSITO-INICIAL TO WKS-MASCARA-MONTO
089300     STRING "ACEPTADA   CUENTA=" CTA-NUMERO
089400            "  DEPOSITO=" WKS-MASCARA-MONTO
089500            DELIMITED BY SIZE INTO LINEA-CONTROL
089600     WRITE LINEA-CONTROL
089700     ADD 1 TO WKS-LINEAS-CONTROL.
089800 385-ESCRIBE-ACEPTADA-E. EXIT.
089900*-----------------------------------------------------------------
090000*    IMPRIME AL FINAL DEL CORRIDO LOS TOTALES DE SOLICITUDES
090100*    LEIDAS, ACEPTADAS Y RECHAZADAS, PARA CUADRAR CONTRA EL
090200*    ARCHIVO DE ENTRADA (LEIDAS = ACEPTADAS + RECHAZADAS).
090300*-----------------------------------------------------------------
090400 400-ESTADISTICAS-FINALES SECTION.
090500*    RENGLON SEPARADOR SEGUIDO DE LOS TRES TOTALES DE CONTROL.
090600*    AL CUADRAR EL CORRIDO, LEIDAS DEBE SER IGUAL A LA SUMA DE
090700*    ACEPTADAS MAS RECHAZADAS.
090800     MOVE SPACES TO LINEA-CONTROL
090900     MOVE ALL "=" TO LINEA-CONTROL
091000     WRITE LINEA-CONTROL
091100     MOVE SPACES TO LINEA-CONTROL
091200     STRING "CTAB1C01 - SOLICITUDES LEIDAS     : "
091300            WKS-SOLIC-LEIDAS DELIMITED BY SIZE INTO LINEA-CONTROL
091400     WRITE LINEA-CONTROL
091500     MOVE SPACES TO LINEA-CONTROL
091600     STRING "CTAB1C01 - SOLICITUDES ACEPTADAS  : "
091700            WKS-SOLIC-ACEPTADAS
091800            DELIMITED BY SIZE INTO LINEA-CONTROL
091900     WRITE LINEA-CONTROL
092000     MOVE SPACES TO LINEA-CONTROL
092100     STRING "CTAB1C01 - SOLICITUDES RECHAZADAS : "
092200            WKS-SOLIC-RECHAZADAS
092300            DELIMITED BY SIZE INTO LINEA-CONTROL
092400     WRITE LINEA-CONTROL.
092500 400-ESTADISTICAS-FINALES-E. EXIT.
092600*-----------------------------------------------------------------
092700*    CIERRA LOS CINCO ARCHIVOS DEL CORRIDO.
092800*-----------------------------------------------------------------
092900 900-CIERRA-ARCHIVOS SECTION.
093000     CLOSE CTASOL-ENTRADA
093100           CTAMAE-ENTRADA
093200           CTAMAE-SALIDA
093300           CTAMOV-DIARIO
093400           CTACTL-REPORTE.
093500 900-CIERRA-ARCHIVOS-E. EXIT.
