000100******************************************************************
000200* COPY        : CTAMOV                                           *
000300* APLICACION  : CUENTAS / BANCA MINORISTA                        *
000400* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (PEDR)                *
000500* DESCRIPCION : LAYOUT DEL DIARIO DE MOVIMIENTOS (ARCHIVO        *
000600*             : CTAMOV). UN REGISTRO POR MOVIMIENTO, EN ORDEN DE *
000700*             : GRABACION (NO ES LLAVE UNICA POR CUENTA).        *
000800******************************************************************
000900* FECHA     PROGRAMADOR  PETICION   DESCRIPCION DEL CAMBIO      C
001000* --------  -----------  ---------  ----------------------------C
001100* 14/03/1989 PEDR        RQ-0118    VERSION INICIAL DEL LAYOUT. C
001200* 02/11/1991 PEDR        RQ-0204    SE AGREGAN LOS CODIGOS TI/TOC
001300*                                   PARA TRASLADOS ENTRE CUENTASC
001400* 23/02/1999 PEDR        RQ-Y2K-04  REVISION Y2K: MOV-FECHA-    C
002000*                                   MOVIMIENTO YA VENIA EN      C
002100*                                   9(08) CCYYMMDD.             C
002200* 08/09/2003 JLRM        RQ-0457    SE AGREGA MOV-ESTADO-       C
002300*                                   MOVIMIENTO PARA SOPORTAR    C
002400*                                   RECHAZOS EN LINEA.          C
002500******************************************************************
002600 01  REG-CTAMOV.
002700     05  MOV-NUMERO-ID               PIC X(20).
002800     05  MOV-CTA-NUMERO              PIC X(16).
002900     05  MOV-TIPO-MOVIMIENTO         PIC X(02).
003000         88  MOV-DEPOSITO                    VALUE "DP".
003100         88  MOV-RETIRO                      VALUE "WD".
003200         88  MOV-TRANSF-ENTRA                VALUE "TI".
003300         88  MOV-TRANSF-SALE                 VALUE "TO".
003400         88  MOV-CONSULTA-SALDO              VALUE "BI".
003500     05  MOV-MONTO                   PIC S9(9)V99.
003600     05  MOV-SALDO-DESPUES           PIC S9(9)V99.
003700     05  MOV-FECHA-MOVIMIENTO        PIC 9(08).
003800     05  MOV-HORA-MOVIMIENTO         PIC 9(06).
003900     05  MOV-DESCRIPCION             PIC X(60).
004000     05  MOV-CTA-CONTRARIA           PIC X(16).
004100     05  MOV-ESTADO-MOVIMIENTO       PIC X(10).
004200     05  FILLER                      PIC X(10).
