000100******************************************************************
000200* FECHA       : 11/05/1992                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (PEDR)                *
000400* APLICACION  : CUENTAS / BANCA MINORISTA                        *
000500* PROGRAMA    : CTAB1C03                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : REPORTE DE HISTORIAL DE MOVIMIENTOS DE UNA       *
000800*             : CUENTA. LEE EL DIARIO (CTAMOV), SELECCIONA LOS   *
000900*             : MOVIMIENTOS DE LA CUENTA PEDIDA POR SYSIN, LOS   *
001000*             : ORDENA DEL MAS RECIENTE AL MAS ANTIGUO, APLICA   *
001100*             : UN LIMITE OPCIONAL DE CANTIDAD DE MOVIMIENTOS, Y *
001200*             : PRODUCE UN REPORTE DELIMITADO (CTAHIS) MAS LOS   *
001300*             : TOTALES DE DEPOSITOS Y RETIROS DE LA CUENTA EN   *
001400*             : EL REPORTE DE CONTROL (CTACTL).                  *
001500* ARCHIVOS    : CTAMOV=E, CTAHIS=S, CTACTL=S, WORKMOV=TRABAJO    *
001600* ACCION (ES) : H=HISTORIAL DE MOVIMIENTOS POR CUENTA            *
001700* PROGRAMA(S) : NO APLICA                                        *
001800* BPM/RATIONAL: 118424                                           *
001900* NOMBRE      : REPORTE BATCH DE HISTORIAL DE MOVIMIENTOS        *
002000******************************************************************
002100 IDENTIFICATION              DIVISION.
002200*-----------------------------------------------------------------
002300 PROGRAM-ID.                 CTAB1C03.
002400 AUTHOR.                     ERICK DANIEL RAMIREZ DIVAS.
002500 INSTALLATION.               BANCA MINORISTA - DEPTO DESARROLLO.
002600 DATE-WRITTEN.               11/05/1992.
002700 DATE-COMPILED.
002800 SECURITY.                   USO INTERNO - DEPARTAMENTO DE
002900                             SISTEMAS UNICAMENTE.
003000******************************************************************
003100*             B I T A C O R A   D E   C A M B I O S              *
003200*-----------------------------------------------------------------
003300* FECHA     PROGRAMADOR  PETICION   DESCRIPCION DEL CAMBIO      C
003400* --------  -----------  ---------  ----------------------------C
003500* 11/05/1992 PEDR        RQ-0231    VERSION INICIAL: LISTADO     C
003600*                                   SIMPLE EN ORDEN DE GRABACION.C
003700* 05/06/1996 PEDR        RQ-0388    SE AGREGA ORDENAMIENTO POR   C
003800*                                   SORT DEL MAS RECIENTE AL MASC
003900*                                   ANTIGUO (FECHA+HORA DESC).   C
004000* 23/02/1999 PEDR        RQ-Y2K-04  REVISION Y2K: MOV-FECHA-     C
004100*                                   MOVIMIENTO YA VENIA EN       C
004200*                                   FORMATO CCYYMMDD, SIN CAMBIO.C
004300* 08/09/2003 JLRM        RQ-0457    SE AGREGA EL REPORTE CTAHIS  C
004400*                                   EN FORMATO DELIMITADO (CSV)  C
004500*                                   PARA CARGA A HOJA DE CALCULO.C
004600* 17/01/2007 PEDR        RQ-0512    SE AGREGA EL PARAMETRO DE    C
004700*                                   LIMITE DE MOVIMIENTOS (N MASC
004800*                                   RECIENTES) POR SYSIN.        C
004900* 22/03/2011 DDRD        RQ-0588    SE AGREGAN LOS TOTALES DE    C
005000*                                   DEPOSITADO Y RETIRADO DE LA  C
005100*                                   CUENTA AL REPORTE DE CONTROL.C
005200******************************************************************
005300 ENVIRONMENT                 DIVISION.
005400*-----------------------------------------------------------------
005500 CONFIGURATION               SECTION.
005600 SOURCE-COMPUTER.            IBM-3090.
005700 OBJECT-COMPUTER.            IBM-3090.
005800*    CURRENCY SIGN "Q" PARA LAS MASCARAS DE TOTALES DEL REPORTE
005900*    DE CONTROL, IGUAL QUE EN LOS OTROS DOS PROGRAMAS DE LA SUITE.
006000 SPECIAL-NAMES.
006100     CURRENCY SIGN IS "Q" WITH PICTURE SYMBOL "Q"
006200     C01 IS TOP-OF-FORM.
006300*-----------------------------------------------------------------
006400*    ESTE PROGRAMA SOLO LEE EL DIARIO; NO LO REGRABA. EL ARCHIVO
006500*    DE TRABAJO WORKMOV ES PURAMENTE PARA EL SORT DE LA SECCION
006600*    200 Y SE BORRA AL TERMINAR EL CORRIDO (MANEJO DEL JCL).
006700 INPUT-OUTPUT                SECTION.
006800 FILE-CONTROL.
006900*    DIARIO DE MOVIMIENTOS COMPLETO, COMPARTIDO CON CTAB1C01 Y
007000*    CTAB1C02.
007100     SELECT  CTAMOV-DIARIO
007200             ASSIGN TO CTAMOV
007300             ORGANIZATION IS SEQUENTIAL
007400             FILE STATUS IS FS-CTAMOV.
007500
007600*    ARCHIVO DE TRABAJO DEL SORT (FILTRADO Y ORDENADO).
007700     SELECT  WORKMOV
007800             ASSIGN TO WORKMOV
007900             ORGANIZATION IS SEQUENTIAL.
008000
008100*    REPORTE DE HISTORIAL EN FORMATO DELIMITADO (CSV).
008200     SELECT  CTAHIS-REPORTE
008300             ASSIGN TO CTAHIS
008400             ORGANIZATION IS LINE SEQUENTIAL
008500             FILE STATUS IS FS-CTAHIS.
008600
008700*    REPORTE DE CONTROL DEL CORRIDO.
008800     SELECT  CTACTL-REPORTE
008900             ASSIGN TO CTACTL
009000             ORGANIZATION IS LINE SEQUENTIAL
009100             FILE STATUS IS FS-CTACTL.
009200******************************************************************
009300 DATA                        DIVISION.
009400*-----------------------------------------------------------------
009500 FILE                        SECTION.
009600*    DIARIO DE MOVIMIENTOS, SOLO LECTURA EN ESTE PROGRAMA.
009700 FD  CTAMOV-DIARIO
009800     RECORD CONTAINS 170 CHARACTERS
009900     LABEL RECORD IS STANDARD.
010000     COPY CTAMOV.
010100
010200*    SD DEL SORT, MISMO LAYOUT DE CTAMOV RENOMBRADO PARA PODER
010300*    CONVIVIR CON EL 01 DEL FD DE ARRIBA.
010400 SD  WORKMOV
010500     RECORD CONTAINS 170 CHARACTERS.
010600     COPY CTAMOV REPLACING REG-CTAMOV BY REG-WORKMOV.
010700
010800*    REPORTE DE HISTORIAL (CSV), 300 POSICIONES POR LINEA.
010900 FD  CTAHIS-REPORTE
011000     RECORD CONTAINS 300 CHARACTERS.
011100 01  LINEA-CSV                       PIC X(300).
011200
011300*    REPORTE DE CONTROL DEL CORRIDO.
011400 FD  CTACTL-REPORTE
011500     RECORD CONTAINS 132 CHARACTERS.
011600 01  LINEA-CONTROL                   PIC X(132).
011700*-----------------------------------------------------------------
011800 WORKING-STORAGE             SECTION.
011900*-----------------------------------------------------------------
012000*    INDICES DE RECORRIDO CARACTER POR CARACTER, USADOS EN LAS
012100*    RUTINAS DE RECORTE Y ESCAPE DE CADENAS (325/340/341/342/350/
012200*    351). SE DEJAN A NIVEL 77 POR SER ESCALARES DE PASO SIN
012300*    RELACION DE GRUPO CON NINGUN OTRO DATO DEL PROGRAMA.
012400*-----------------------------------------------------------------
012500 77  WKS-I                           PIC 9(03) COMP VALUE ZERO.
012600 77  WKS-J                           PIC 9(03) COMP VALUE ZERO.
012700*-----------------------------------------------------------------
012800 01  SWITCHES-Y-CONTADORES.
012900     05  FS-CTAMOV                   PIC X(02) VALUE ZEROS.
013000     05  FS-CTAHIS                   PIC X(02) VALUE ZEROS.
013100     05  FS-CTACTL                   PIC X(02) VALUE ZEROS.
013200     05  WKS-FIN-CTAMOV              PIC X(01) VALUE "N".
013300         88  FIN-CTAMOV                        VALUE "Y".
013400     05  WKS-FIN-WORKMOV             PIC X(01) VALUE "N".
013500         88  FIN-WORKMOV                       VALUE "Y".
013600*        CONTADORES DE CONTROL IMPRESOS AL FINAL (SECCION 400).
013700     05  WKS-MOVIMIENTOS-LEIDOS      PIC 9(07) COMP VALUE ZERO.
013800     05  WKS-MOVIMIENTOS-CUENTA      PIC 9(07) COMP VALUE ZERO.
013900     05  WKS-MOVIMIENTOS-ESCRITOS    PIC 9(07) COMP VALUE ZERO.
014000     05  FILLER                      PIC X(10).
014100*-----------------------------------------------------------------
014200*         PARAMETROS DE CORRIDA (LEIDOS POR SYSIN): LA CUENTA A
014300*         CONSULTAR Y UN LIMITE OPCIONAL DE MOVIMIENTOS MAS
014400*         RECIENTES (CERO = SIN LIMITE, RQ-0512).
014500*-----------------------------------------------------------------
014600 01  WKS-PARAMETROS-SYSIN.
014700     05  WKS-PARM-CTA-CONSULTA       PIC X(16).
014800     05  WKS-PARM-LIMITE             PIC 9(05).
014900     05  FILLER                      PIC X(05).
015000 01  WKS-LIMITE-NUMERICO             PIC 9(05) COMP VALUE ZERO.
015100*-----------------------------------------------------------------
015200*         COPIA DE LA CUENTA CONSULTADA, REDEFINIDA PARA PODER
015300*         CITAR SU CONSECUTIVO EN EL REPORTE DE CONTROL
015400*-----------------------------------------------------------------
015500 01  WKS-CTA-CONSULTA-COPIA          PIC X(16) VALUE SPACES.
015600 01  WKS-CTA-CONSULTA-COPIA-R REDEFINES WKS-CTA-CONSULTA-COPIA.
015700     05  WKS-CTA-CONSULTA-PREFIJO   PIC X(03).
015800     05  WKS-CTA-CONSULTA-SUFIJO    PIC 9(13).
015900*-----------------------------------------------------------------
016000*         TABLA EN MEMORIA DEL HISTORIAL YA ORDENADO (RQ-0388).
016100*         SE CARGA EN LA SECCION 220 CON LOS REGISTROS QUE EL
016200*         SORT VA DEVOLVIENDO, DEL MAS RECIENTE AL MAS ANTIGUO.
016300*-----------------------------------------------------------------
016400 01  TABLA-HISTORIAL.
016500     05  TAB-HIST-MOVIMIENTO OCCURS 3000 TIMES
016600                    INDEXED BY IX-HIST IX-ESCRIBE.
016700         10  TAB-HIST-NUMERO-ID      PIC X(20).
016800         10  TAB-HIST-CTA-NUMERO     PIC X(16).
016900         10  TAB-HIST-TIPO           PIC X(02).
017000         10  TAB-HIST-MONTO          PIC S9(9)V99.
017100         10  TAB-HIST-SALDO-DESPUES  PIC S9(9)V99.
017200         10  TAB-HIST-FECHA          PIC 9(08).
017300         10  TAB-HIST-HORA           PIC 9(06).
017400         10  TAB-HIST-DESCRIPCION    PIC X(60).
017500         10  TAB-HIST-CTA-CONTRARIA  PIC X(16).
017600         10  TAB-HIST-ESTADO         PIC X(10).
017700         10  FILLER                  PIC X(05).
017800 01  WKS-TOTAL-HISTORIAL             PIC 9(05) COMP VALUE ZERO.
017900*-----------------------------------------------------------------
018000*         ACUMULADORES DE CONTROL DE LA CUENTA CONSULTADA
018100*-----------------------------------------------------------------
018200 01  WKS-TOTAL-DEPOSITADO            PIC S9(11)V99
018300                                     VALUE ZERO.
018400 01  WKS-TOTAL-RETIRADO              PIC S9(11)V99
018500                                     VALUE ZERO.
018600 01  WKS-MASCARA-TOTAL               PIC Z,ZZZ,ZZZ,ZZ9.99-.
018700*-----------------------------------------------------------------
018800*         AREA DE ARMADO DE LA LINEA CSV Y CAMPOS AUXILIARES
018900*-----------------------------------------------------------------
019000 01  WKS-NOMBRE-TIPO                 PIC X(16) VALUE SPACES.
019100 01  WKS-MONTO-EDITADO               PIC ----------9.99.
019200 01  WKS-SALDO-EDITADO               PIC ----------9.99.
019300*-----------------------------------------------------------------
019400*         AREA GENERICA PARA RECORTAR LOS ESPACIOS DE
019500*         SUPRESION A LA IZQUIERDA DE UN CAMPO EDITADO
019600*-----------------------------------------------------------------
019700 01  WKS-CAMPO-NUMERICO-EDITADO      PIC X(13) VALUE SPACES.
019800 01  WKS-MONTO-RECORTADO             PIC X(13) VALUE SPACES.
019900 01  WKS-SALDO-RECORTADO             PIC X(13) VALUE SPACES.
020000 01  WKS-POS-NUMERICO                PIC 9(02) COMP VALUE ZERO.
020100 01  WKS-POS-MONTO-RECORTADO         PIC 9(02) COMP VALUE ZERO.
020200 01  WKS-POS-SALDO-RECORTADO         PIC 9(02) COMP VALUE ZERO.
020300*-----------------------------------------------------------------
020400*         COPIAS DE LA FECHA Y LA HORA DEL MOVIMIENTO, REDEFINIDAS
020500*         EN SUS COMPONENTES PARA ARMAR EL TIMESTAMP DEL CSV
020600*-----------------------------------------------------------------
020700 01  WKS-FECHA-COPIA                 PIC 9(08) VALUE ZERO.
020800 01  WKS-FECHA-COPIA-R REDEFINES WKS-FECHA-COPIA.
020900     05  WKS-FH-ANIO                 PIC 9(04).
021000     05  WKS-FH-MES                  PIC 9(02).
021100     05  WKS-FH-DIA                  PIC 9(02).
021200 01  WKS-HORA-COPIA                  PIC 9(06) VALUE ZERO.
021300 01  WKS-HORA-COPIA-R REDEFINES WKS-HORA-COPIA.
021400     05  WKS-FH-HORAS                PIC 9(02).
021500     05  WKS-FH-MINUTOS              PIC 9(02).
021600     05  WKS-FH-SEGUNDOS             PIC 9(02).
021700 01  WKS-TIMESTAMP-EDITADO           PIC X(19) VALUE SPACES.
021800*-----------------------------------------------------------------
021900*         AREA DE TRABAJO PARA DUPLICAR COMILLAS EN LA
022000*         DESCRIPCION (CAMPO LIBRE DEL MOVIMIENTO)
022100*-----------------------------------------------------------------
022200 01  WKS-DESCRIPCION-ESCAPADA        PIC X(130) VALUE SPACES.
022300 01  WKS-LONGITUD-DESCRIPCION        PIC 9(03) COMP VALUE ZERO.
022400 01  WKS-LONGITUD-TIPO               PIC 9(03) COMP VALUE ZERO.
022500*-----------------------------------------------------------------
022600 PROCEDURE                   DIVISION.
022700*-----------------------------------------------------------------
022800*    PARRAFO PRINCIPAL: ABRE ARCHIVOS Y LEE PARAMETROS, FILTRA Y
022900*    ORDENA LOS MOVIMIENTOS DE LA CUENTA PEDIDA (SORT), ESCRIBE EL
023000*    CSV DE HISTORIAL DESDE LA TABLA YA ORDENADA, IMPRIME TOTALES
023100*    DE CONTROL Y CIERRA.
023200*-----------------------------------------------------------------
023300 000-PRINCIPAL SECTION.
023400*    PASO 1: ABRE ARCHIVOS Y LEE LOS PARAMETROS DE SYSIN.
023500     PERFORM 100-ABRE-ARCHIVOS        THRU 100-ABRE-ARCHIVOS-E.
023600*    PASO 2: FILTRA LA CUENTA PEDIDA Y ORDENA DEL MAS RECIENTE AL
023700*    MAS ANTIGUO CON SORT.
023800     PERFORM 200-SELECCIONA-Y-ORDENA
023900                             THRU 200-SELECCIONA-Y-ORDENA-E.
024000*    PASO 3: ESCRIBE EL CSV DESDE LA TABLA YA ORDENADA Y LIMITADA.
024100     PERFORM 300-ESCRIBE-ENCABEZADO-CSV
024200                             THRU 300-ESCRIBE-ENCABEZADO-CSV-E.
024300     SET IX-ESCRIBE TO 1
024400     PERFORM 310-ESCRIBE-UNA-LINEA-CSV
024500                             THRU 310-ESCRIBE-UNA-LINEA-CSV-E
024600          UNTIL IX-ESCRIBE > WKS-TOTAL-HISTORIAL.
024700*    PASO 4: IMPRIME TOTALES DE CONTROL Y CIERRA ARCHIVOS.
024800     PERFORM 400-ESTADISTICAS-FINALES
024900                             THRU 400-ESTADISTICAS-FINALES-E.
025000     PERFORM 900-CIERRA-ARCHIVOS     THRU 900-CIERRA-ARCHIVOS-E.
025100     STOP RUN.
025200 000-PRINCIPAL-E. EXIT.
025300*-----------------------------------------------------------------
025400*    LEE POR SYSIN LA CUENTA A CONSULTAR Y EL LIMITE OPCIONAL DE
025500*    MOVIMIENTOS MAS RECIENTES (RQ-0512); ABRE LOS TRES ARCHIVOS
025600*    PERMANENTES DEL CORRIDO (EL WORKMOV DEL SORT NO SE ABRE AQUI,
025700*    EL VERBO SORT LO ABRE Y CIERRA POR SU CUENTA).
025800*-----------------------------------------------------------------
025900 100-ABRE-ARCHIVOS SECTION.
026000     ACCEPT WKS-PARAMETROS-SYSIN FROM SYSIN.
026100     MOVE WKS-PARM-LIMITE TO WKS-LIMITE-NUMERICO
026200     OPEN INPUT  CTAMOV-DIARIO
026300          OUTPUT CTAHIS-REPORTE
026400          OUTPUT CTACTL-REPORTE.
026500     IF FS-CTAMOV NOT = "00" OR FS-CTAHIS NOT = "00"
026600                      OR FS-CTACTL NOT = "00"
026700        DISPLAY "CTAB1C03 - ERROR AL ABRIR ARCHIVOS" UPON CONSOLE
026800        DISPLAY "  FS-CTAMOV  = " FS-CTAMOV  UPON CONSOLE
026900        DISPLAY "  FS-CTAHIS  = " FS-CTAHIS  UPON CONSOLE
027000        DISPLAY "  FS-CTACTL  = " FS-CTACTL  UPON CONSOLE
027100        MOVE 91 TO RETURN-CODE
027200        STOP RUN
027300     END-IF.
027400 100-ABRE-ARCHIVOS-E. EXIT.
027500*-----------------------------------------------------------------
027600*    SECCION 200 - FILTRA LOS MOVIMIENTOS DE LA CUENTA PEDIDA Y
027700*    LOS ORDENA POR FECHA Y HORA DESCENDENTE (MAS RECIENTE
027800*    PRIMERO) USANDO EL VERBO SORT CON PROCEDIMIENTOS DE
027900*    ENTRADA Y SALIDA (RQ-0388).
028000*-----------------------------------------------------------------
028100 200-SELECCIONA-Y-ORDENA SECTION.
028200     SORT WORKMOV
028300          ON DESCENDING KEY MOV-FECHA-MOVIMIENTO OF REG-WORKMOV
028400          ON DESCENDING KEY MOV-HORA-MOVIMIENTO OF REG-WORKMOV
028500          INPUT PROCEDURE IS 210-FILTRA-CUENTA
028600          OUTPUT PROCEDURE IS 220-ACUMULA-ORDENADOS.
028700 200-SELECCIONA-Y-ORDENA-E. EXIT.
028800*-----------------------------------------------------------------
028900*    PROCEDIMIENTO DE ENTRADA DEL SORT: LEE TODO EL DIARIO Y LE
029000*    PASA AL SORT SOLO LOS MOVIMIENTOS DE LA CUENTA PEDIDA.
029100*-----------------------------------------------------------------
029200 210-FILTRA-CUENTA SECTION.
029300     PERFORM 211-LEE-CTAMOV-DIARIO THRU 211-LEE-CTAMOV-DIARIO-E.
029400     PERFORM 212-FILTRA-UN-REGISTRO THRU 212-FILTRA-UN-REGISTRO-E
029500                             UNTIL FIN-CTAMOV.
029600 210-FILTRA-CUENTA-E. EXIT.
029700*-----------------------------------------------------------------
029800 211-LEE-CTAMOV-DIARIO SECTION.
029900     READ CTAMOV-DIARIO
030000          AT END SET FIN-CTAMOV TO TRUE
030100     END-READ.
030200 211-LEE-CTAMOV-DIARIO-E. EXIT.
030300*-----------------------------------------------------------------
030400*    RELEASE SOLO PARA LOS MOVIMIENTOS DE LA CUENTA PEDIDA; DE
030500*    PASO SE VAN ACUMULANDO AQUI LOS DOS TOTALES DE CONTROL
030600*    (DEPOSITADO Y RETIRADO) QUE SE IMPRIMEN EN LA SECCION 400 -
030700*    UN DEPOSITO O UN TRASLADO QUE ENTRA SUMA A DEPOSITADO, UN
030800*    RETIRO O UN TRASLADO QUE SALE SUMA A RETIRADO.
030900*-----------------------------------------------------------------
031000 212-FILTRA-UN-REGISTRO SECTION.
031100     ADD 1 TO WKS-MOVIMIENTOS-LEIDOS
031200     IF MOV-CTA-NUMERO = WKS-PARM-CTA-CONSULTA
031300        ADD 1 TO WKS-MOVIMIENTOS-CUENTA
031400        RELEASE REG-WORKMOV FROM REG-CTAMOV
031500        IF MOV-DEPOSITO OR MOV-TRANSF-ENTRA
031600           ADD MOV-MONTO TO WKS-TOTAL-DEPOSITADO
031700        END-IF
031800        IF MOV-RETIRO OR MOV-TRANSF-SALE
031900           ADD MOV-MONTO TO WKS-TOTAL-RETIRADO
032000        END-IF
032100     END-IF
032200     PERFORM 211-LEE-CTAMOV-DIARIO THRU 211-LEE-CTAMOV-DIARIO-E.
032300 212-FILTRA-UN-REGISTRO-E. EXIT.
032400*-----------------------------------------------------------------
032500*    RECOGE LOS REGISTROS YA ORDENADOS Y LOS CARGA EN
032600*    TABLA-HISTORIAL, RESPETANDO EL LIMITE OPCIONAL DE
032700*    MOVIMIENTOS MAS RECIENTES PEDIDO POR SYSIN (CERO = SIN
032800*    LIMITE).
032900*-----------------------------------------------------------------
033000 220-ACUMULA-ORDENADOS SECTION.
033100     PERFORM 221-RETORNA-WORKMOV THRU 221-RETORNA-WORKMOV-E.
033200     PERFORM 222-CARGA-UN-REGISTRO THRU 222-CARGA-UN-REGISTRO-E
033300                             UNTIL FIN-WORKMOV.
033400 220-ACUMULA-ORDENADOS-E. EXIT.
033500*-----------------------------------------------------------------
033600 221-RETORNA-WORKMOV SECTION.
033700     RETURN WORKMOV
033800          AT END SET FIN-WORKMOV TO TRUE
033900     END-RETURN.
034000 221-RETORNA-WORKMOV-E. EXIT.
034100*-----------------------------------------------------------------
034200*    EL SORT YA DEVUELVE LOS REGISTROS EN ORDEN DEL MAS RECIENTE
034300*    AL MAS ANTIGUO, ASI QUE BASTA CON IR CARGANDO EN ORDEN HASTA
034400*    LLEGAR AL LIMITE PEDIDO (SI LO HAY) PARA QUE LA TABLA QUEDE
034500*    CON EXACTAMENTE LOS N MOVIMIENTOS MAS RECIENTES.
034600*-----------------------------------------------------------------
034700 222-CARGA-UN-REGISTRO SECTION.
034800     IF WKS-LIMITE-NUMERICO = ZERO
034900        OR WKS-TOTAL-HISTORIAL < WKS-LIMITE-NUMERICO
035000           ADD 1 TO WKS-TOTAL-HISTORIAL
035100           SET IX-HIST TO WKS-TOTAL-HISTORIAL
035200           MOVE MOV-NUMERO-ID OF REG-WORKMOV
035300                             TO TAB-HIST-NUMERO-ID (IX-HIST)
035400           MOVE MOV-CTA-NUMERO OF REG-WORKMOV
035500                             TO TAB-HIST-CTA-NUMERO (IX-HIST)
035600           MOVE MOV-TIPO-MOVIMIENTO OF REG-WORKMOV
035700                             TO TAB-HIST-TIPO (IX-HIST)
035800           MOVE MOV-MONTO OF REG-WORKMOV
035900                             TO TAB-HIST-MONTO (IX-HIST)
036000           MOVE MOV-SALDO-DESPUES OF REG-WORKMOV
036100                             TO TAB-HIST-SALDO-DESPUES (IX-HIST)
036200           MOVE MOV-FECHA-MOVIMIENTO OF REG-WORKMOV
036300                             TO TAB-HIST-FECHA (IX-HIST)
036400           MOVE MOV-HORA-MOVIMIENTO OF REG-WORKMOV
036500                             TO TAB-HIST-HORA (IX-HIST)
036600           MOVE MOV-DESCRIPCION OF REG-WORKMOV
036700                             TO TAB-HIST-DESCRIPCION (IX-HIST)
036800           MOVE MOV-CTA-CONTRARIA OF REG-WORKMOV
036900                             TO TAB-HIST-CTA-CONTRARIA (IX-HIST)
037000           MOVE MOV-ESTADO-MOVIMIENTO OF REG-WORKMOV
037100                             TO TAB-HIST-ESTADO (IX-HIST)
037200     END-IF
037300     PERFORM 221-RETORNA-WORKMOV THRU 221-RETORNA-WORKMOV-E.
037400 222-CARGA-UN-REGISTRO-E. EXIT.
037500*-----------------------------------------------------------------
037600*    ENCABEZADO DEL CSV (RQ-0457), UNA SOLA VEZ AL INICIO DEL
037700*    REPORTE DE HISTORIAL.
037800*-----------------------------------------------------------------
037900 300-ESCRIBE-ENCABEZADO-CSV SECTION.
038000     MOVE SPACES TO LINEA-CSV
038100     STRING "Transaction ID,Account Number,Type,Amount,"
038200            "Balance After,Timestamp,Description,Status"
038300            DELIMITED BY SIZE INTO LINEA-CSV
038400     WRITE LINEA-CSV.
038500 300-ESCRIBE-ENCABEZADO-CSV-E. EXIT.
038600*-----------------------------------------------------------------
038700*    ARMA Y ESCRIBE UNA LINEA DEL CSV POR CADA RENGLON DE LA
038800*    TABLA, EN EL ORDEN EN QUE QUEDO CARGADA (MAS RECIENTE
038900*    PRIMERO). CADA CAMPO NUMERICO EDITADO SE RECORTA ANTES DE
039000*    GRABARLO PARA QUE EL CSV NO QUEDE CON ESPACIOS DE SUPRESION
039100*    DE CEROS A LA IZQUIERDA.
039200*-----------------------------------------------------------------
039300 310-ESCRIBE-UNA-LINEA-CSV SECTION.
039400     PERFORM 320-NOMBRE-DE-TIPO THRU 320-NOMBRE-DE-TIPO-E
039500     PERFORM 325-RECORTA-NOMBRE-TIPO
039600                             THRU 325-RECORTA-NOMBRE-TIPO-E
039700     MOVE TAB-HIST-MONTO (IX-ESCRIBE) TO WKS-MONTO-EDITADO
039800     MOVE TAB-HIST-SALDO-DESPUES (IX-ESCRIBE) TO WKS-SALDO-EDITADO
039900     PERFORM 330-ARMA-TIMESTAMP THRU 330-ARMA-TIMESTAMP-E
040000     PERFORM 340-ESCAPA-DESCRIPCION THRU 340-ESCAPA-DESCRIPCION-E
040100     MOVE WKS-MONTO-EDITADO TO WKS-CAMPO-NUMERICO-EDITADO
040200     PERFORM 350-RECORTA-NUMERICO-EDITADO
040300                             THRU 350-RECORTA-NUMERICO-EDITADO-E
040400     MOVE WKS-CAMPO-NUMERICO-EDITADO TO WKS-MONTO-RECORTADO
040500     MOVE WKS-POS-NUMERICO TO WKS-POS-MONTO-RECORTADO
040600     MOVE WKS-SALDO-EDITADO TO WKS-CAMPO-NUMERICO-EDITADO
040700     PERFORM 350-RECORTA-NUMERICO-EDITADO
040800                             THRU 350-RECORTA-NUMERICO-EDITADO-E
040900     MOVE WKS-CAMPO-NUMERICO-EDITADO TO WKS-SALDO-RECORTADO
041000     MOVE WKS-POS-NUMERICO TO WKS-POS-SALDO-RECORTADO
041100     MOVE SPACES TO LINEA-CSV
041200     STRING TAB-HIST-NUMERO-ID (IX-ESCRIBE)     DELIMITED BY SPACE
041300            "," TAB-HIST-CTA-NUMERO (IX-ESCRIBE) DELIMITED BY SPACE
041400            "," WKS-NOMBRE-TIPO (1:WKS-LONGITUD-TIPO)
041500                                                  DELIMITED BY SIZE
041600            "," WKS-MONTO-RECORTADO
041700                 (WKS-POS-MONTO-RECORTADO:)       DELIMITED BY SIZE
041800            "," WKS-SALDO-RECORTADO
041900                 (WKS-POS-SALDO-RECORTADO:)       DELIMITED BY SIZE
042000            "," WKS-TIMESTAMP-EDITADO            DELIMITED BY SIZE
042100            ",""" WKS-DESCRIPCION-ESCAPADA
042200                 (1:WKS-LONGITUD-DESCRIPCION)     DELIMITED BY SIZE
042300            """," TAB-HIST-ESTADO (IX-ESCRIBE)    DELIMITED BY SPACE
042400            DELIMITED BY SIZE INTO LINEA-CSV
042500     WRITE LINEA-CSV
042600     ADD 1 TO WKS-MOVIMIENTOS-ESCRITOS
042700     SET IX-ESCRIBE UP BY 1.
042800 310-ESCRIBE-UNA-LINEA-CSV-E. EXIT.
042900*-----------------------------------------------------------------
043000*    TRADUCE EL CODIGO DE TIPO DE MOVIMIENTO AL NOMBRE QUE
043100*    ESPERA EL REPORTE (DEPOSIT, WITHDRAWAL, TRANSFER IN/OUT,
043200*    BALANCE INQUIRY).
043300*-----------------------------------------------------------------
043400 320-NOMBRE-DE-TIPO SECTION.
043500     EVALUATE TAB-HIST-TIPO (IX-ESCRIBE)
043600        WHEN "DP" MOVE "Deposit"           TO WKS-NOMBRE-TIPO
043700        WHEN "WD" MOVE "Withdrawal"        TO WKS-NOMBRE-TIPO
043800        WHEN "TI" MOVE "Transfer In"       TO WKS-NOMBRE-TIPO
043900        WHEN "TO" MOVE "Transfer Out"      TO WKS-NOMBRE-TIPO
044000        WHEN "BI" MOVE "Balance Inquiry"   TO WKS-NOMBRE-TIPO
044100        WHEN OTHER MOVE SPACES             TO WKS-NOMBRE-TIPO
044200     END-EVALUATE.
044300 320-NOMBRE-DE-TIPO-E. EXIT.
044400*-----------------------------------------------------------------
044500*    RECORTA WKS-NOMBRE-TIPO A SU LONGITUD EFECTIVA ANTES DE
044600*    GRABARLO AL CSV (HAY NOMBRES DE DOS PALABRAS: "TRANSFER IN",
044700*    "TRANSFER OUT", "BALANCE INQUIRY"); SIN ESTE RECORTE EL CSV
044800*    SALIA CON LA PRIMERA PALABRA TRUNCADA EN ESOS CASOS.
044900*-----------------------------------------------------------------
045000 325-RECORTA-NOMBRE-TIPO SECTION.
045100     MOVE ZERO TO WKS-LONGITUD-TIPO
045200     MOVE 16 TO WKS-I
045300     PERFORM 326-BUSCA-FIN-TIPO THRU 326-BUSCA-FIN-TIPO-E
045400          VARYING WKS-I FROM 16 BY -1 UNTIL WKS-I < 1
045500                  OR WKS-LONGITUD-TIPO NOT = ZERO
045600     IF WKS-LONGITUD-TIPO = ZERO
045700        MOVE 1 TO WKS-LONGITUD-TIPO
045800     END-IF.
045900 325-RECORTA-NOMBRE-TIPO-E. EXIT.
046000*-----------------------------------------------------------------
046100*    SE RECORRE WKS-NOMBRE-TIPO DE DERECHA A IZQUIERDA BUSCANDO
046200*    LA ULTIMA POSICION NO BLANCA, QUE ES LA LONGITUD EFECTIVA.
046300*-----------------------------------------------------------------
046400 326-BUSCA-FIN-TIPO SECTION.
046500     IF WKS-NOMBRE-TIPO (WKS-I:1) NOT = SPACE
046600        MOVE WKS-I TO WKS-LONGITUD-TIPO
046700     END-IF.
046800 326-BUSCA-FIN-TIPO-E. EXIT.
046900*-----------------------------------------------------------------
047000*    ARMA EL TIMESTAMP EN FORMATO DD/MM/YYYY HH:MM:SS A PARTIR
047100*    DE LOS CAMPOS 9(08) Y 9(06) DEL MOVIMIENTO.
047200*-----------------------------------------------------------------
047300 330-ARMA-TIMESTAMP SECTION.
047400     MOVE TAB-HIST-FECHA (IX-ESCRIBE) TO WKS-FECHA-COPIA
047500     MOVE TAB-HIST-HORA (IX-ESCRIBE)  TO WKS-HORA-COPIA
047600     MOVE SPACES TO WKS-TIMESTAMP-EDITADO
047700     STRING WKS-FH-DIA    "/" WKS-FH-MES    "/" WKS-FH-ANIO
047800            " " WKS-FH-HORAS ":" WKS-FH-MINUTOS ":" WKS-FH-SEGUNDOS
047900            DELIMITED BY SIZE INTO WKS-TIMESTAMP-EDITADO.
048000 330-ARMA-TIMESTAMP-E. EXIT.
048100*-----------------------------------------------------------------
048200*    DUPLICA LAS COMILLAS DOBLES QUE VENGAN EMBEBIDAS EN LA
048300*    DESCRIPCION, PARA QUE EL CAMPO CSV QUEDE BIEN FORMADO (UNA
048400*    COMILLA SUELTA ROMPERIA LA CARGA A HOJA DE CALCULO).
048500*-----------------------------------------------------------------
048600 340-ESCAPA-DESCRIPCION SECTION.
048700     MOVE SPACES TO WKS-DESCRIPCION-ESCAPADA
048800     MOVE ZERO TO WKS-J
048900     MOVE 1 TO WKS-I
049000     PERFORM 341-ESCAPA-UN-CARACTER THRU 341-ESCAPA-UN-CARACTER-E
049100          UNTIL WKS-I > 60
049200*    CON CADA COMILLA DUPLICADA EL RESULTADO PUEDE SER MAS LARGO
049300*    QUE LOS 60 BYTES ORIGINALES, POR ESO EL RECORTE DE LONGITUD
049400*    SE HACE SOBRE LOS 130 BYTES DE WKS-DESCRIPCION-ESCAPADA Y NO
049500*    SOBRE LOS 60 DE LA DESCRIPCION ORIGINAL.
049600     MOVE ZERO TO WKS-LONGITUD-DESCRIPCION
049700     MOVE 130 TO WKS-I
049800     PERFORM 342-BUSCA-FIN-DESCRIPCION
049900          THRU 342-BUSCA-FIN-DESCRIPCION-E
050000          VARYING WKS-I FROM 130 BY -1 UNTIL WKS-I < 1
050100                  OR WKS-LONGITUD-DESCRIPCION NOT = ZERO
050200     IF WKS-LONGITUD-DESCRIPCION = ZERO
050300        MOVE 1 TO WKS-LONGITUD-DESCRIPCION
050400     END-IF.
050500 340-ESCAPA-DESCRIPCION-E. EXIT.
050600*-----------------------------------------------------------------
050700 342-BUSCA-FIN-DESCRIPCION SECTION.
050800     IF WKS-DESCRIPCION-ESCAPADA (WKS-I:1) NOT = SPACE
050900        MOVE WKS-I TO WKS-LONGITUD-DESCRIPCION
051000     END-IF.
051100 342-BUSCA-FIN-DESCRIPCION-E. EXIT.
051200*-----------------------------------------------------------------
051300*    POR CADA CARACTER DE LA DESCRIPCION ORIGINAL: SI ES COMILLA
051400*    SE ESCRIBEN DOS COMILLAS EN LA SALIDA (WKS-J AVANZA DOBLE),
051500*    SI NO SE COPIA TAL CUAL.
051600*-----------------------------------------------------------------
051700 341-ESCAPA-UN-CARACTER SECTION.
051800     ADD 1 TO WKS-J
051900     IF TAB-HIST-DESCRIPCION (IX-ESCRIBE)(WKS-I:1) = QUOTE
052000        MOVE QUOTE TO WKS-DESCRIPCION-ESCAPADA (WKS-J:1)
052100        ADD 1 TO WKS-J
052200        MOVE QUOTE TO WKS-DESCRIPCION-ESCAPADA (WKS-J:1)
052300     ELSE
052400        MOVE TAB-HIST-DESCRIPCION (IX-ESCRIBE)(WKS-I:1)
052500                            TO WKS-DESCRIPCION-ESCAPADA (WKS-J:1)
052600     END-IF
052700     ADD 1 TO WKS-I.
052800 341-ESCAPA-UN-CARACTER-E. EXIT.
052900*-----------------------------------------------------------------
053000*    LOCALIZA LA PRIMERA POSICION NO BLANCA DE UN CAMPO
053100*    NUMERICO EDITADO CON SUPRESION DE CEROS (SIGNO FLOTANTE),
053200*    PARA PODER ESCRIBIRLO AL REPORTE SIN LOS ESPACIOS A LA
053300*    IZQUIERDA.
053400*-----------------------------------------------------------------
053500 350-RECORTA-NUMERICO-EDITADO SECTION.
053600     MOVE ZERO TO WKS-POS-NUMERICO
053700     MOVE 1 TO WKS-I
053800     PERFORM 351-BUSCA-PRIMER-NO-BLANCO
053900          THRU 351-BUSCA-PRIMER-NO-BLANCO-E
054000          VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > 13
054100                  OR WKS-POS-NUMERICO NOT = ZERO
054200     IF WKS-POS-NUMERICO = ZERO
054300        MOVE 13 TO WKS-POS-NUMERICO
054400     END-IF.
054500 350-RECORTA-NUMERICO-EDITADO-E. EXIT.
054600*-----------------------------------------------------------------
054700 351-BUSCA-PRIMER-NO-BLANCO SECTION.
054800     IF WKS-CAMPO-NUMERICO-EDITADO (WKS-I:1) NOT = SPACE
054900        MOVE WKS-I TO WKS-POS-NUMERICO
055000     END-IF.
055100 351-BUSCA-PRIMER-NO-BLANCO-E. EXIT.
055200*-----------------------------------------------------------------
055300*    RESUMEN DEL CORRIDO: CUANTOS MOVIMIENTOS SE LEYERON EN TOTAL,
055400*    CUANTOS ERAN DE LA CUENTA PEDIDA, CUANTOS SE ESCRIBIERON AL
055500*    CSV (DESPUES DEL LIMITE OPCIONAL) Y LOS DOS TOTALES
055600*    MONETARIOS DE LA CUENTA CONSULTADA.
055700*-----------------------------------------------------------------
055800 400-ESTADISTICAS-FINALES SECTION.
055900     MOVE WKS-PARM-CTA-CONSULTA TO WKS-CTA-CONSULTA-COPIA
056000     MOVE SPACES TO LINEA-CONTROL
056100     MOVE ALL "=" TO LINEA-CONTROL
056200     WRITE LINEA-CONTROL
056300     MOVE SPACES TO LINEA-CONTROL
056400     STRING "CTAB1C03 - CUENTA CONSULTADA, SUFIJO : "
056500            WKS-CTA-CONSULTA-SUFIJO
056600            DELIMITED BY SIZE INTO LINEA-CONTROL
056700     WRITE LINEA-CONTROL
056800     MOVE SPACES TO LINEA-CONTROL
056900     STRING "CTAB1C03 - MOVIMIENTOS LEIDOS       : "
057000            WKS-MOVIMIENTOS-LEIDOS
057100            DELIMITED BY SIZE INTO LINEA-CONTROL
057200     WRITE LINEA-CONTROL
057300     MOVE SPACES TO LINEA-CONTROL
057400     STRING "CTAB1C03 - MOVIMIENTOS DE LA CUENTA : "
057500            WKS-MOVIMIENTOS-CUENTA
057600            DELIMITED BY SIZE INTO LINEA-CONTROL
057700     WRITE LINEA-CONTROL
057800     MOVE SPACES TO LINEA-CONTROL
057900     STRING "CTAB1C03 - LINEAS ESCRITAS AL CSV    : "
058000            WKS-MOVIMIENTOS-ESCRITOS
058100            DELIMITED BY SIZE INTO LINEA-CONTROL
058200     WRITE LINEA-CONTROL
058300     MOVE WKS-TOTAL-DEPOSITADO TO WKS-MASCARA-TOTAL
058400     MOVE SPACES TO LINEA-CONTROL
058500     STRING "CTAB1C03 - TOTAL DEPOSITADO DE LA CUENTA : "
058600            WKS-MASCARA-TOTAL DELIMITED BY SIZE INTO LINEA-CONTROL
058700     WRITE LINEA-CONTROL
058800     MOVE WKS-TOTAL-RETIRADO TO WKS-MASCARA-TOTAL
058900     MOVE SPACES TO LINEA-CONTROL
059000     STRING "CTAB1C03 - TOTAL RETIRADO DE LA CUENTA   : "
059100            WKS-MASCARA-TOTAL DELIMITED BY SIZE INTO LINEA-CONTROL
059200     WRITE LINEA-CONTROL.
059300 400-ESTADISTICAS-FINALES-E. EXIT.
059400*-----------------------------------------------------------------
059500*    CIERRA LOS TRES ARCHIVOS PERMANENTES DEL CORRIDO.
059600*-----------------------------------------------------------------
059700 900-CIERRA-ARCHIVOS SECTION.
059800     CLOSE CTAMOV-DIARIO
059900           CTAHIS-REPORTE
060000           CTACTL-REPORTE.
060100 900-CIERRA-ARCHIVOS-E. EXIT.
